000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        DATE / TIME-STAMP CONVERSION ROUTINE        *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)            *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2060.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        08/02/91.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         CONVERTS A LOGGED TIME-STAMP (MM/DD/YYYY
002100*                     HH:MM:SS AM/PM) TO UNIX EPOCH SECONDS, AND
002200*                     PROVIDES THE CALENDAR ARITHMETIC (DAY-COUNT
002300*                     AND NEXT-CALENDAR-DAY) USED BY BF2000 TO
002400*                     WALK A DATERANGE PARAMETER.
002500*
002600*    CALLED BY.       BF2000, BF2020.
002700*    CALLED MODULES.  NONE.
002800*
002900*    ENTRY.           SET ONE OF THE 88-LEVELS UNDER
003000*                     BF-CD-FUNCTION-CODE (COPYBOOKS/WSBFCALL)
003100*                     BEFORE THE CALL -
003200*                       BF-CD-FN-CONVERT-EPOCH - TIMELOGGED IN,
003300*                                     EPOCH-SECONDS OUT.
003400*                       BF-CD-FN-COUNT-DAYS    - DATE-TEXT IN,
003500*                                     DAY-COUNT OUT (DAYS SINCE
003600*                                     01/01/1970, MAY BE MINUS).
003700*                       BF-CD-FN-NEXT-DAY      - DATE-TEXT IN,
003800*                                     DATE-TEXT OUT (NEXT DAY).
003900*
004000* CHANGES:
004010* 08/02/91 VBC - 1.00 FIRST CUT OF THE DATE VALIDATION /
004011*                     CCYYMMDD-BINARY CONVERSION ROUTINE.
004015* 17/06/94 VBC - 1.01 LEAP YEAR RULE CORRECTED FOR CENTURY YEARS
004016*                     - WAS TREATING EVERY YEAR DIVISIBLE BY 4 AS
004017*                     LEAP REGARDLESS OF THE 100/400 RULE.
004020* 02/12/98 VBC - 1.02 CENTURY WINDOW ADDED AHEAD OF THE
004021*                     MILLENNIUM - TWO DIGIT YEARS BELOW 50 NOW
004022*                     READ AS 20XX.
004025* 25/01/99 TWD - 1.03 Y2K SIGN-OFF PASS - FULL REGRESSION
004026*                     AGAINST FOUR DIGIT YEAR TEST DATA.
004030* 30/05/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00 - PICKED
004031*                     UP THE COMPILER'S INTRINSIC DATE FUNCTIONS
004032*                     IN PLACE OF THE OLD HAND ROLLED CODE.
004035* 14/11/17 VBC - 2.01 ADDED THE DAY-COUNT AND NEXT-CALENDAR-DAY
004036*                     ENTRIES USED BY THE DATE RANGE PARAMETER ON
004037*                     THE NEWER BATCH JOBS.
004040* 09/07/24 VBC -      COPYRIGHT NOTICE UPDATED, SUPERSEDING ALL
004041*                     EARLIER NOTICES.
004045* 19/12/25 VBC - 3.00 LAST OUTING AS THE DATE VALIDATION ROUTINE
004046*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
004100* 04/01/26 VBC - 1.00 RETASKED FOR THE BF2 FEED. NOW USES A HAND
004150*                     ROLLED JULIAN DAY NUMBER (FLIEGEL & VAN
004200*                     FLANDERN) IN PLACE OF THE INTRINSIC DATE
004300*                     FUNCTIONS - THIS SITE'S COMPILER LICENCE
004400*                     DOES NOT COVER THEM ON THE BLAST FURNACE
004450*                     BUILD.
004600* 07/01/26 VBC - 1.01 R12 - CONFIRMED LEAP YEAR RULE AGAINST
004700*                     TEST DATA FOR 1900 AND 2000 - OK AS IS.
004800* 12/01/26 VBC - 1.02 NEXT-DAY ENTRY ADDED FOR THE DATERANGE
004900*                     LOOP IN BF2000 - WAS DOING THIS IN-LINE
005000*                     THERE, MOVED HERE TO KEEP ONE COPY OF THE
005100*                     CALENDAR MATHS.
005200*
005300*************************************************************************
005400*
005500* COPYRIGHT NOTICE.
005600* ****************
005700*
005800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006000* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
006100* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
006200*
006300*************************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*>===============================
006700*
006800 CONFIGURATION           SECTION.
006900 SPECIAL-NAMES.
007000     C01                 IS TOP-OF-FORM.
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300*
007400 DATA                    DIVISION.
007500*>===============================
007600*
007700 WORKING-STORAGE SECTION.
007800*>-----------------------
007900*
008000 77  WS-LEAP-FLAG        PIC X          VALUE "N".
008100 77  WS-DAYS-IN-MONTH    PIC 99         COMP  VALUE ZERO.
008110 77  WS-MOD-QUOTIENT     PIC S9(9)      COMP.
008120 77  WS-MOD-REMAINDER    PIC S9(9)      COMP.
008200*
008300 01  WS-CALC-FIELDS.
008400     03  WS-CALC-YEAR    PIC S9(9)      COMP.
008500     03  WS-CALC-MONTH   PIC S9(9)      COMP.
008600     03  WS-CALC-DAY     PIC S9(9)      COMP.
008700     03  WS-CALC-A       PIC S9(9)      COMP.
008800     03  WS-CALC-Y2      PIC S9(9)      COMP.
008900     03  WS-CALC-M2      PIC S9(9)      COMP.
009000     03  WS-CALC-JDN     PIC S9(9)      COMP.
009100     03  WS-CALC-HOUR    PIC S9(9)      COMP.
009200     03  WS-CALC-MINUTE  PIC S9(9)      COMP.
009300     03  WS-CALC-SECOND  PIC S9(9)      COMP.
009400     03  FILLER          PIC X(10).
009500*
009600*    WORK AREA FOR AN INBOUND MM/DD/YYYY HH:MM:SS AM/PM STAMP -
009700*    OVERLAID SO THE PIECES CAN BE MOVED OUT INDIVIDUALLY.
009800 01  WS-TIMELOGGED-WORK  PIC X(22).
009900 01  WS-TIMELOGGED-BROKEN REDEFINES WS-TIMELOGGED-WORK.
010000     03  WS-TL-MONTH     PIC 99.
010100     03  FILLER          PIC X.
010200     03  WS-TL-DAY       PIC 99.
010300     03  FILLER          PIC X.
010400     03  WS-TL-YEAR      PIC 9(4).
010500     03  FILLER          PIC X.
010600     03  WS-TL-HOUR      PIC 99.
010700     03  FILLER          PIC X.
010800     03  WS-TL-MINUTE    PIC 99.
010900     03  FILLER          PIC X.
011000     03  WS-TL-SECOND    PIC 99.
011100     03  FILLER          PIC X.
011200     03  WS-TL-AMPM      PIC XX.
011300*
011400*    WORK AREA FOR A DATE-RANGE PARAMETER MM-DD-YYYY -
011500*    OVERLAID SO THE PIECES CAN BE MOVED OUT INDIVIDUALLY.
011600 01  WS-DATE-WORK        PIC X(10).
011700 01  WS-DATE-BROKEN REDEFINES WS-DATE-WORK.
011800     03  WS-DT-MONTH     PIC 99.
011900     03  FILLER          PIC X.
012000     03  WS-DT-DAY       PIC 99.
012100     03  FILLER          PIC X.
012200     03  WS-DT-YEAR      PIC 9(4).
012300*
012400*    WORK AREA FOR BUILDING THE NEXT CALENDAR DAY BACK INTO
012500*    THE SAME MM-DD-YYYY SHAPE FOR THE CALLER.
012600 01  WS-OUT-DATE-WORK    PIC X(10)      VALUE SPACES.
012700 01  WS-OUT-DATE-BROKEN REDEFINES WS-OUT-DATE-WORK.
012800     03  WS-OD-MONTH     PIC 99.
012900     03  FILLER          PIC X.
013000     03  WS-OD-DAY       PIC 99.
013100     03  FILLER          PIC X.
013200     03  WS-OD-YEAR      PIC 9(4).
013300*
013400 LINKAGE                 SECTION.
013500*>-----------------------------
013600*
013700 COPY "WSBFCALL.COB".
013800*
013900 PROCEDURE DIVISION      USING  BF-CALLING-DATA.
014000*>===========================================
014100*
014200 AA000-MAIN              SECTION.
014300*>***********************************
014400 AA000-MAIN-PARA.
014500     IF       BF-CD-FN-CONVERT-EPOCH
014600              GO TO  BB000-CONVERT-EPOCH.
014700     IF       BF-CD-FN-COUNT-DAYS
014800              GO TO  BB010-COUNT-DAYS.
014900     IF       BF-CD-FN-NEXT-DAY
015000              GO TO  BB020-NEXT-DAY.
015100     GO       TO  MAIN-EXIT.
015200*
015300*    CONVERT BF-CD-TIMELOGGED TO UNIX EPOCH SECONDS (R8).
015400*    12:XX:XX AM IS HOUR 00, 12:XX:XX PM IS HOUR 12, NO
015500*    OTHER TIME-ZONE OFFSET IS APPLIED.
015600 BB000-CONVERT-EPOCH.
015700     MOVE     BF-CD-TIMELOGGED  TO  WS-TIMELOGGED-WORK.
015800     MOVE     WS-TL-YEAR   TO  WS-CALC-YEAR.
015900     MOVE     WS-TL-MONTH  TO  WS-CALC-MONTH.
016000     MOVE     WS-TL-DAY    TO  WS-CALC-DAY.
016100     MOVE     WS-TL-HOUR   TO  WS-CALC-HOUR.
016200     MOVE     WS-TL-MINUTE TO  WS-CALC-MINUTE.
016300     MOVE     WS-TL-SECOND TO  WS-CALC-SECOND.
016400*
016500     IF       WS-TL-AMPM = "AM"
016600              IF     WS-CALC-HOUR = 12
016700                     MOVE  ZERO  TO  WS-CALC-HOUR
016800              END-IF
016900     ELSE
017000              IF     WS-CALC-HOUR NOT = 12
017100                     ADD   12  TO  WS-CALC-HOUR
017200              END-IF
017300     END-IF.
017400*
017500     PERFORM  BC000-CALC-JDN  THRU  BC000-EXIT.
017600     COMPUTE  BF-CD-EPOCH-SECONDS  =
017700              ((WS-CALC-JDN - 2440588) * 86400)
017800              + (WS-CALC-HOUR   * 3600)
017900              + (WS-CALC-MINUTE * 60)
018000              + WS-CALC-SECOND.
018100     GO       TO  MAIN-EXIT.
018200*
018300*    COUNT-DAYS - RETURN THE NUMBER OF DAYS SINCE 01/01/1970
018400*    FOR BF-CD-DATE-TEXT (MM-DD-YYYY), USED BY BF2000 TO
018500*    ORDER AND SPAN A DATERANGE.
018600 BB010-COUNT-DAYS.
018700     MOVE     BF-CD-DATE-TEXT  TO  WS-DATE-WORK.
018800     MOVE     WS-DT-YEAR   TO  WS-CALC-YEAR.
018900     MOVE     WS-DT-MONTH  TO  WS-CALC-MONTH.
019000     MOVE     WS-DT-DAY    TO  WS-CALC-DAY.
019100     PERFORM  BC000-CALC-JDN  THRU  BC000-EXIT.
019200     COMPUTE  BF-CD-DAY-COUNT  =  WS-CALC-JDN - 2440588.
019300     GO       TO  MAIN-EXIT.
019400*
019500*    NEXT-DAY - RETURN THE CALENDAR DAY FOLLOWING
019600*    BF-CD-DATE-TEXT, ACROSS MONTH AND YEAR BOUNDARIES,
019700*    HONOURING THE LEAP YEAR RULE OF R12 (DIVISIBLE BY 4,
019800*    EXCEPT CENTURY YEARS NOT DIVISIBLE BY 400).
019900 BB020-NEXT-DAY.
020000     MOVE     BF-CD-DATE-TEXT  TO  WS-DATE-WORK.
020100     MOVE     WS-DT-YEAR   TO  WS-CALC-YEAR.
020200     MOVE     WS-DT-MONTH  TO  WS-CALC-MONTH.
020300     MOVE     WS-DT-DAY    TO  WS-CALC-DAY.
020400     PERFORM  BD000-DAYS-IN-MONTH  THRU  BD000-EXIT.
020500     IF       WS-CALC-DAY  <  WS-DAYS-IN-MONTH
020600              ADD    1  TO  WS-CALC-DAY
020700     ELSE
020800              MOVE   1  TO  WS-CALC-DAY
020900              IF     WS-CALC-MONTH  <  12
021000                     ADD   1  TO  WS-CALC-MONTH
021100              ELSE
021200                     MOVE  1  TO  WS-CALC-MONTH
021300                     ADD   1  TO  WS-CALC-YEAR
021400              END-IF
021500     END-IF.
021600     MOVE     WS-CALC-YEAR   TO  WS-OD-YEAR.
021700     MOVE     WS-CALC-MONTH  TO  WS-OD-MONTH.
021800     MOVE     WS-CALC-DAY    TO  WS-OD-DAY.
021810     MOVE     "-"  TO  WS-OUT-DATE-WORK (3:1)
021820                       WS-OUT-DATE-WORK (6:1).
021900     MOVE     WS-OUT-DATE-WORK  TO  BF-CD-DATE-TEXT.
022000     GO       TO  MAIN-EXIT.
022100*
022200*    JULIAN DAY NUMBER - FLIEGEL & VAN FLANDERN METHOD -
022300*    WORKS FOR ANY GREGORIAN CALENDAR DATE WITHOUT AN ERA
022400*    BRANCH FOR NEGATIVE YEARS, WHICH THIS FEED NEVER SEES.
022500 BC000-CALC-JDN.
022600     COMPUTE  WS-CALC-A  =  (14 - WS-CALC-MONTH) / 12.
022700     COMPUTE  WS-CALC-Y2 =  WS-CALC-YEAR + 4800 - WS-CALC-A.
022800     COMPUTE  WS-CALC-M2 =  WS-CALC-MONTH + (12 * WS-CALC-A) - 3.
022900     COMPUTE  WS-CALC-JDN  =
023000              WS-CALC-DAY
023100              + ((153 * WS-CALC-M2 + 2) / 5)
023200              + (365 * WS-CALC-Y2)
023300              + (WS-CALC-Y2 / 4)
023400              - (WS-CALC-Y2 / 100)
023500              + (WS-CALC-Y2 / 400)
023600              - 32045.
023700 BC000-EXIT.
023800     EXIT.
023900*
024000*    DAYS IN THE CALENDAR MONTH CURRENTLY HELD IN
024100*    WS-CALC-MONTH/WS-CALC-YEAR, LEAP YEARS INCLUDED (R12).
024200 BD000-DAYS-IN-MONTH.
024300     MOVE     "N"  TO  WS-LEAP-FLAG.
024400     DIVIDE   WS-CALC-YEAR  BY  400  GIVING  WS-MOD-QUOTIENT
024500              REMAINDER  WS-MOD-REMAINDER.
024600     IF       WS-MOD-REMAINDER  =  ZERO
024700              MOVE  "Y"  TO  WS-LEAP-FLAG
024800              GO TO  BD010-SET-DAYS.
024900     DIVIDE   WS-CALC-YEAR  BY  100  GIVING  WS-MOD-QUOTIENT
025000              REMAINDER  WS-MOD-REMAINDER.
025100     IF       WS-MOD-REMAINDER  =  ZERO
025200              GO TO  BD010-SET-DAYS.
025300     DIVIDE   WS-CALC-YEAR  BY  4  GIVING  WS-MOD-QUOTIENT
025400              REMAINDER  WS-MOD-REMAINDER.
025500     IF       WS-MOD-REMAINDER  =  ZERO
025600              MOVE  "Y"  TO  WS-LEAP-FLAG.
025700*
025800 BD010-SET-DAYS.
025900     MOVE     31  TO  WS-DAYS-IN-MONTH.
026000     IF       WS-CALC-MONTH = 4 OR = 6 OR = 9 OR = 11
026100              MOVE  30  TO  WS-DAYS-IN-MONTH
026200              GO TO  BD000-EXIT.
026300     IF       WS-CALC-MONTH  NOT =  2
026400              GO TO  BD000-EXIT.
026500     MOVE     28  TO  WS-DAYS-IN-MONTH.
026600     IF       WS-LEAP-FLAG = "Y"
026700              MOVE  29  TO  WS-DAYS-IN-MONTH.
026800 BD000-EXIT.
026900     EXIT.
027000*
027100 MAIN-EXIT.
027200     EXIT     PROGRAM.
027300*
