000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        RENAME-MAP GROUP CLASSIFIER ROUTINE          *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2050.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        11/09/89.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         TAKES ONE RAW-KEY (BF-CD-RAW-KEY) AND
002100*                     WALKS THE SIX MEASUREMENT-GROUP NAMES IN
002200*                     BF-GROUP-PRIORITY-LIST, IN PRIORITY ORDER,
002300*                     SEARCHING BF-MAP-TABLE FOR AN ENTRY THAT
002400*                     MATCHES BOTH THE KEY AND THE GROUP UNDER
002500*                     TEST. FIRST GROUP WITH A HIT WINS (R4).
002600*                     A KEY THAT NEVER MATCHES ANY GROUP IS
002700*                     RETURNED NOT-FOUND, TO BE SILENTLY DROPPED
002800*                     BY THE CALLER.
002900*
003000*    CALLED BY.       BF2020.
003100*    CALLED MODULES.  NONE.
003200*
003300* CHANGES:
003301* 11/09/89 VBC - 1.00 FIRST CUT OF THE PASSWORD/NAME ENCODER -
003302*                     SEARCH ALL OVER THE ALPHABET SUBSTITUTION
003303*                     TABLE.
003304* 23/04/93 VBC - 1.01 TABLE WIDENED TO COVER THE EXTENDED
003305*                     CHARACTER SET REQUESTED BY THE STOCK
003306*                     SYSTEM.
003307* 06/08/96 KSP - 1.02 LOOKUP MADE CASE-INSENSITIVE - INCOMING
003308*                     KEYS WERE ARRIVING IN MIXED CASE FROM THE
003309*                     NEW TERMINALS.
003311* 30/11/98 VBC - 1.03 CENTURY WINDOW NOTE ADDED TO THE HEADER -
003312*                     THE TABLE ITSELF CARRIES NO DATE LOGIC, NO
003313*                     CODE CHANGE NEEDED.
003314* 19/01/99 TWD - 1.04 Y2K SIGN-OFF - CONFIRMED NO DATE
003315*                     DEPENDENCY, CLOSED OFF WITHOUT CODE CHANGE.
003316* 14/07/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00.
003317* 02/03/15 VBC - 2.01 SEARCH ALL REPLACED WITH A PRIORITY-ORDERED
003318*                     SEARCH AFTER A REPORTED CASE WHERE TWO
003319*                     TABLE ENTRIES COULD BOTH MATCH AND THE
003321*                     WRONG ONE WAS WINNING.
003322* 21/10/25 VBC - 3.00 LAST OUTING AS THE PASSWORD/NAME ENCODER
003323*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
003400* 06/01/26 VBC - 1.00 RETASKED AS THE BF2 FEED GROUP CLASSIFIER,
003500*                     ADAPTED FROM THE PASSWORD/NAME ENCODER'S
003550*                     SEARCH OVER THE ALPHABET TABLE - HERE
003600*                     SEARCHING THE MAP TABLE INSTEAD OF A LETTER
003700*                     TABLE.
003800* 09/01/26 VBC - 1.01 OUTER LOOP NOW STOPS AS SOON AS A GROUP
003900*                     MATCHES - WAS SCANNING ALL SIX GROUPS
004000*                     REGARDLESS AND TAKING THE LAST HIT.
004100*
004200*************************************************************************
004300*
004400* COPYRIGHT NOTICE.
004500* ****************
004600*
004700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
004900* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
005000* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
005100*
005200*************************************************************************
005300*
005400 ENVIRONMENT             DIVISION.
005500*>===============================
005600*
005700 CONFIGURATION           SECTION.
005800 SPECIAL-NAMES.
005900     C01                 IS TOP-OF-FORM.
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200*
006300 DATA                    DIVISION.
006400*>===============================
006500*
006600 WORKING-STORAGE SECTION.
006700*>-----------------------
006800*
006900*    HOLD THE LAST GROUP/ENTRY SUBSCRIPTS TRIED - KEPT FOR A
007000*    HEX DUMP WHEN A RAW KEY MIS-MATCH IS REPORTED BY SITE.
007100 01  WS-GRP-IX-SAVE      PIC 9(02)      COMP  VALUE ZERO.
007200 01  WS-GRP-IX-SAVE-X REDEFINES WS-GRP-IX-SAVE PIC X.
007300 01  WS-MAP-IX-SAVE      PIC 9(05)      COMP  VALUE ZERO.
007400 01  WS-MAP-IX-SAVE-X REDEFINES WS-MAP-IX-SAVE PIC XX.
007500 01  WS-MATCH-COUNT      PIC 9(05)      COMP  VALUE ZERO.
007600 01  WS-MATCH-COUNT-X REDEFINES WS-MATCH-COUNT PIC XX.
007700*
007800 LINKAGE                 SECTION.
007900*>-----------------------------
008000*
008100 COPY "WSBFCALL.COB".
008200 COPY "WSBFNAM.COB".
008300 COPY "WSBFMAP.COB".
008400*
008500 PROCEDURE DIVISION      USING  BF-CALLING-DATA
008600                                BF-GROUP-DEFS
008700                                BF-MAP-TABLE.
008800*>================================================
008900*
009000 AA000-MAIN              SECTION.
009100*>***********************************
009200 AA000-MAIN-PARA.
009300     MOVE     "N"     TO  BF-CD-FOUND-FLAG.
009400     MOVE     SPACES  TO  BF-CD-GROUP  BF-CD-FIELD.
009500     IF       BF-CD-RAW-KEY  =  SPACES  OR  LOW-VALUES
009600              GO TO  MAIN-EXIT.
009700*
009800     PERFORM  AB000-CHECK-GROUP  THRU  AB000-EXIT
009900              VARYING  BF-GRP-IX  FROM  1  BY  1
010000              UNTIL    BF-GRP-IX  >  BF-GROUP-COUNT
010100              OR       BF-CD-FOUND-FLAG  =  "Y".
010200     GO       TO  MAIN-EXIT.
010300*
010400*    TEST EVERY LOADED MAP ENTRY AGAINST THIS ONE GROUP - THE
010500*    OUTER PERFORM ABOVE ONLY MOVES ON WHEN THIS COMES BACK
010600*    WITHOUT A HIT.
010700 AB000-CHECK-GROUP.
010800     SET      WS-GRP-IX-SAVE  TO  BF-GRP-IX.
010900     PERFORM  AC000-CHECK-ENTRY  THRU  AC000-EXIT
011000              VARYING  BF-MAP-IX  FROM  1  BY  1
011100              UNTIL    BF-MAP-IX  >  BF-MAP-ENTRY-COUNT
011200              OR       BF-CD-FOUND-FLAG  =  "Y".
011300 AB000-EXIT.
011400     EXIT.
011500*
011600 AC000-CHECK-ENTRY.
011700     SET      WS-MAP-IX-SAVE  TO  BF-MAP-IX.
011800     IF       BF-MAP-T-RAW-KEY (BF-MAP-IX)  =  BF-CD-RAW-KEY
011900     AND      BF-MAP-T-GROUP (BF-MAP-IX)  =  BF-GROUP-NAME (BF-GRP-IX)
012000              ADD   1  TO  WS-MATCH-COUNT
012100              MOVE  "Y"                          TO  BF-CD-FOUND-FLAG
012200              MOVE  BF-MAP-T-GROUP (BF-MAP-IX)    TO  BF-CD-GROUP
012300              MOVE  BF-MAP-T-FIELD (BF-MAP-IX)    TO  BF-CD-FIELD.
012400 AC000-EXIT.
012500     EXIT.
012600*
012700 MAIN-EXIT.
012800     EXIT     PROGRAM.
012900*
