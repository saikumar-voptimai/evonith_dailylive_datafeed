000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*      RAW-VALUE NUMERIC SCAN / CONVERT ROUTINE       *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2070.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        12/10/90.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         SCANS A RAW-FEED VALUE (BF-CD-RAW-VALUE)
002100*                     CHARACTER BY CHARACTER AND, IF IT IS A
002200*                     WELL FORMED NUMBER, RETURNS IT AS A
002300*                     PACKED NUMERIC IN BF-CD-NUMERIC-VALUE (R5).
002400*                     BLANK, SPACE-FILLED OR NON-NUMERIC TEXT
002500*                     IS RETURNED AS NULL (BF-CD-NULL-FLAG = Y),
002600*                     NEVER AS ZERO. NO ROUNDING IS APPLIED (R9)
002700*                     - DIGITS PAST THE FOURTH DECIMAL PLACE ARE
002800*                     DROPPED, NOT ROUNDED.
002900*
003000*    CALLED BY.       BF2020.
003100*    CALLED MODULES.  NONE.
003200*
003300* CHANGES:
003310* 12/10/90 VBC - 1.00 FIRST CUT OF THE MOD-11 CHECK DIGIT ROUTINE
003311*                     - TABLE SEARCH PLUS WEIGHTED DIGIT SCAN.
003315* 28/03/93 KSP - 1.01 WEIGHT TABLE EXTENDED FROM 7 TO 11
003316*                     POSITIONS FOR THE LONGER STOCK CODE FORMAT.
003320* 09/12/98 VBC - 1.02 CENTURY WINDOW NOTE ADDED TO THE HEADER -
003321*                     THE ROUTINE CARRIES NO DATE LOGIC, NO CODE
003322*                     CHANGE NEEDED.
003325* 20/01/99 TWD - 1.03 Y2K SIGN-OFF - CONFIRMED NO DATE
003326*                     DEPENDENCY.
003330* 11/06/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00.
003335* 04/02/16 VBC - 2.01 ADDED A LEADING/TRAILING SIGN CHECK FOR THE
003336*                     NEWER STOCK VALUATION CODES THAT CAN RUN
003337*                     NEGATIVE.
003340* 30/11/25 VBC - 3.00 LAST OUTING AS THE CHECK DIGIT ROUTINE
003341*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
003400* 05/01/26 VBC - 1.00 RETASKED AS THE BF2 FEED NUMERIC SCAN -
003500*                     REPLACED THE WEIGHTED-DIGIT ADDITION WITH A
003550*                     RUNNING ACCUMULATE-AND-MULTIPLY-BY-TEN
003600*                     SCAN, IN PLACE OF THE MOD-11 CHECK.
003800* 08/01/26 VBC - 1.01 A LEADING OR TRAILING SIGN IS NOW ACCEPTED
003900*                     - SITE FEED CAN REPORT NEGATIVE DELTA-T.
004000* 11/01/26 VBC - 1.02 MORE THAN ONE DECIMAL POINT, OR MORE THAN
004100*                     NINE INTEGER DIGITS, NOW FORCES A NULL
004200*                     RESULT RATHER THAN A SIZE ERROR ON COMPUTE.
004300*
004400*************************************************************************
004500*
004600* COPYRIGHT NOTICE.
004700* ****************
004800*
004900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
005100* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
005200* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
005300*
005400*************************************************************************
005500*
005600 ENVIRONMENT             DIVISION.
005700*>===============================
005800*
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     C01                 IS TOP-OF-FORM.
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400*
006500 DATA                    DIVISION.
006600*>===============================
006700*
006800 WORKING-STORAGE SECTION.
006900*>-----------------------
007000*
007100 77  Y                   PIC S9(5)      COMP.
007200 77  WS-DIGIT-VALUE      PIC 9          VALUE ZERO.
007300 77  WS-INT-LEN          PIC S9(5)      COMP.
007400 77  WS-DEC-LEN          PIC S9(5)      COMP.
007500 77  WS-POINT-COUNT      PIC S9(5)      COMP.
007600 77  WS-SIGN-COUNT       PIC S9(5)      COMP.
007700 77  WS-SIGN-CHAR        PIC X          VALUE SPACE.
007800*
007900 01  WS-VALUE-DATA.
008000     03  WS-INT-ACCUM    PIC S9(11)     COMP.
008100     03  WS-DEC-ACCUM    PIC S9(9)      COMP.
008200     03  WS-VALUE-INPUT.
008300         05  WS-VI-CHAR  PIC X          OCCURS 16.
008310     03  WS-VALUE-INPUT-TEXT REDEFINES WS-VALUE-INPUT PIC X(16).
008400     03  FILLER          PIC X(04).
008500*
008600*    DIGITS A NUMBER MAY CONTAIN - REDEFINED AS A TABLE SO
008700*    EACH CHARACTER OF THE VALUE CAN BE CHECKED WITH A SEARCH,
008800*    THE WAY MAPS09 CHECKED ITS ALPHABET FOR A CHECK DIGIT.
008900 01  WS-NUMERIC-CHARS    PIC X(10)      VALUE "0123456789".
009000 01  WS-NUMERIC-CHARS-TABLE REDEFINES WS-NUMERIC-CHARS.
009100     03  WS-NC-DIGIT     PIC X          OCCURS 10
009200                                        INDEXED BY NX.
009300*
009400*    THE UNSIGNED RESULT BEFORE THE SIGN OF THE RAW VALUE IS
009500*    RE-APPLIED - KEPT SEPARATE SO A BAD SCAN NEVER TOUCHES
009600*    BF-CD-NUMERIC-VALUE ITSELF.
009700 01  WS-RESULT-WORK      PIC S9(9)V9(4) COMP.
009710*    RAW BYTE VIEW OF THE ABOVE - USEFUL WHEN A DUMP IS NEEDED
009720*    TO CHASE A SUSPECT BINARY SYNC PROBLEM ON A NEW PLATFORM.
009730 01  WS-RESULT-WORK-BYTES REDEFINES WS-RESULT-WORK PIC X(4).
009800*
009900 LINKAGE                 SECTION.
010000*>-----------------------------
010100*
010200 COPY "WSBFCALL.COB".
010300*
010400 PROCEDURE DIVISION      USING  BF-CALLING-DATA.
010500*>===========================================
010600*
010700 AA000-MAIN              SECTION.
010800*>***********************************
010900 AA000-MAIN-PARA.
011000     MOVE     ZERO    TO  BF-CD-NUMERIC-VALUE.
011100     MOVE     "N"     TO  BF-CD-NULL-FLAG.
011200*
011300     IF       BF-CD-RAW-VALUE  =  SPACES  OR  LOW-VALUES
011400              MOVE  "Y"  TO  BF-CD-NULL-FLAG
011500              GO TO  MAIN-EXIT.
011600*
011700     MOVE     BF-CD-RAW-VALUE  TO  WS-VALUE-INPUT.
011800     MOVE     ZERO   TO  WS-INT-ACCUM  WS-DEC-ACCUM
011900                         WS-INT-LEN    WS-DEC-LEN
012000                         WS-POINT-COUNT WS-SIGN-COUNT.
012100     MOVE     SPACE  TO  WS-SIGN-CHAR.
012200     MOVE     1      TO  Y.
012300*
012400 AB000-SCAN-LOOP.
012500     IF       Y  >  16
012600              GO TO  AB000-SCAN-EXIT.
012700     IF       WS-VI-CHAR (Y)  =  SPACE
012800              GO TO  AB000-SCAN-CONTINUE.
012900     IF       WS-VI-CHAR (Y)  =  "."
013000              ADD  1  TO  WS-POINT-COUNT
013100              GO TO  AB000-SCAN-CONTINUE.
013200     IF       WS-VI-CHAR (Y)  =  "+"  OR  WS-VI-CHAR (Y)  =  "-"
013300              ADD  1  TO  WS-SIGN-COUNT
013400              MOVE  WS-VI-CHAR (Y)  TO  WS-SIGN-CHAR
013500              GO TO  AB000-SCAN-CONTINUE.
013600*
013700     SET      NX  TO  1.
013800     SEARCH   WS-NC-DIGIT
013900              AT END
014000                   MOVE  "Y"  TO  BF-CD-NULL-FLAG
014100                   GO TO  MAIN-EXIT
014200              WHEN WS-NC-DIGIT (NX)  =  WS-VI-CHAR (Y)
014300                   MOVE  WS-VI-CHAR (Y)  TO  WS-DIGIT-VALUE.
014400*
014500     IF       WS-POINT-COUNT  =  ZERO
014600              ADD  1  TO  WS-INT-LEN
014700              COMPUTE  WS-INT-ACCUM  =
014800                       (WS-INT-ACCUM * 10) + WS-DIGIT-VALUE
014900     ELSE
015000              IF   WS-DEC-LEN  <  4
015100                   ADD  1  TO  WS-DEC-LEN
015200                   COMPUTE  WS-DEC-ACCUM  =
015300                            (WS-DEC-ACCUM * 10) + WS-DIGIT-VALUE
015400              END-IF.
015500*
015600 AB000-SCAN-CONTINUE.
015700     ADD      1  TO  Y.
015800     GO       TO  AB000-SCAN-LOOP.
015900*
016000 AB000-SCAN-EXIT.
016100     IF       (WS-INT-LEN  =  ZERO  AND  WS-DEC-LEN  =  ZERO)
016200              OR  WS-POINT-COUNT  >  1
016300              OR  WS-SIGN-COUNT   >  1
016400              OR  WS-INT-LEN      >  9
016500              MOVE  "Y"  TO  BF-CD-NULL-FLAG
016600              GO TO  MAIN-EXIT.
016700*
016800     COMPUTE  WS-RESULT-WORK  =
016900              WS-INT-ACCUM  +  (WS-DEC-ACCUM  /  (10 ** WS-DEC-LEN)).
017000     IF       WS-SIGN-CHAR  =  "-"
017100              COMPUTE  BF-CD-NUMERIC-VALUE  =  0  -  WS-RESULT-WORK
017200     ELSE
017300              MOVE  WS-RESULT-WORK  TO  BF-CD-NUMERIC-VALUE.
017400     GO       TO  MAIN-EXIT.
017500*
017600 MAIN-EXIT.
017700     EXIT     PROGRAM.
017800*
