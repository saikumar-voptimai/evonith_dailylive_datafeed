000100*****************************************************
000200*                                                   *
000300*   LINKAGE PASSED CALL-TO-CALL BETWEEN THE BF2     *
000400*      FEED PROGRAMS (BF2000/10/20/30/50/60/70)     *
000500*                                                   *
000600*   ONE GENERIC BLOCK, LIKE WS-CALLING-DATA - EACH   *
000700*   CALLED PROGRAM USES ONLY THE FIELDS IT NEEDS    *
000800*****************************************************
000900* 04/01/26 VBC - CREATED FOR THE BF2 FEED REWORK,
001000*                MODELLED ON WS-CALLING-DATA.
001100* 09/01/26 VBC - ADDED FOUND-FLAG/NULL-FLAG - BF2050
001200*                AND BF2070 WERE OVERLOADING GROUP.
001300*
001400 01  BF-CALLING-DATA.
001500*    'daily' OR 'live '
001600     03  BF-CD-MODE            PIC X(05).
001700*    MM-DD-YYYY OR 'live'
001800     03  BF-CD-DATE-RUN        PIC X(10).
001900     03  BF-CD-RANGE-PARAM     PIC X(04).
002000     03  BF-CD-PROCESS-ID      PIC 9(07)   COMP.
002100*    Y = STRICT CLEAN ENTRY, N = TOLERANT CLEAN ENTRY
002200     03  BF-CD-STRICT-FLAG     PIC X.
002300     03  BF-CD-IN-PATH         PIC X(60).
002400     03  BF-CD-WORK-PATH       PIC X(60).
002500*    RAW-KEY / RAW-VALUE OF ONE PAIR - IN TO BF2050/70
002600     03  BF-CD-RAW-KEY         PIC X(40).
002700     03  BF-CD-RAW-VALUE       PIC X(16).
002800*    GROUP / FIELD - OUT FROM BF2050
002900     03  BF-CD-GROUP           PIC X(20).
003000     03  BF-CD-FIELD           PIC X(30).
003100     03  BF-CD-FOUND-FLAG      PIC X.
003200*    CONVERTED NUMERIC VALUE - OUT FROM BF2070
003300     03  BF-CD-NUMERIC-VALUE   PIC S9(09)V9(04).
003400     03  BF-CD-NULL-FLAG       PIC X.
003500*    TIMESTAMP IN / EPOCH SECONDS OUT - BF2060
003600     03  BF-CD-TIMELOGGED      PIC X(22).
003700     03  BF-CD-EPOCH-SECONDS   PIC 9(10)   COMP.
003800*    CALENDAR DAY ARITHMETIC - BF2060 DATE-RANGE ENTRY
003900     03  BF-CD-DATE-TEXT       PIC X(10).
004000     03  BF-CD-DAY-COUNT       PIC S9(09)  COMP.
004100*    WHICH ENTRY POINT OF A MULTI-JOB SUBPROGRAM TO RUN
004200     03  BF-CD-FUNCTION-CODE   PIC 9.
004300         88  BF-CD-FN-CONVERT-EPOCH   VALUE 1.
004400         88  BF-CD-FN-COUNT-DAYS      VALUE 2.
004500         88  BF-CD-FN-NEXT-DAY        VALUE 3.
004600*    CONTROL-TOTAL RETURN VALUES - BF2000/10/20/30
004700     03  BF-CD-NUM-RECORDS     PIC 9(07)   COMP.
004800     03  BF-CD-NUM-POINTS      PIC 9(07)   COMP.
004900     03  BF-CD-SUCCESS-FLAG    PIC 9.
005000     03  BF-CD-LOG-PATH        PIC X(60).
005100     03  BF-CD-POINTS-PATH     PIC X(60).
005200     03  FILLER                PIC X(10).
005300*
