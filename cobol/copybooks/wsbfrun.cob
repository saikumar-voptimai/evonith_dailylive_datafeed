000100*****************************************************
000200*                                                   *
000300*   RUN-PARAMETER BLOCK PASSED TO BF2000 BY THE     *
000400*      SITE'S JCL/COMMAND-FILE STUB                 *
000500*      (BLAST FURNACE NO. 2 - BF2 FEED)             *
000600*                                                   *
000700*   ONE DATE OR ONE START/END RANGE MUST BE GIVEN -  *
000800*   NOT BOTH, NOT NEITHER - BF2000 (AA000) CHECKS   *
000900*   THIS BEFORE OPENING ANYTHING.                   *
001000*****************************************************
001100* 16/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
001200*
001300 01  BF-RUN-PARMS.
001400*    'daily' OR 'live '
001500     03  BF-RUN-MODE           PIC X(05).
001600*    MM-DD-YYYY - SINGLE DATE RUN, SPACES IF A RANGE IS GIVEN
001700     03  BF-RUN-DATE           PIC X(10).
001800*    MM-DD-YYYY - RANGE RUN, SPACES IF A SINGLE DATE IS GIVEN
001900     03  BF-RUN-STARTDATE      PIC X(10).
002000     03  BF-RUN-ENDDATE        PIC X(10).
002100     03  BF-RUN-RANGE-PARAM    PIC X(04).
002200*    Y = STRICT CLEAN ENTRY, N = TOLERANT CLEAN ENTRY
002300     03  BF-RUN-STRICT-FLAG    PIC X.
002400*    Y = RE-RUN A DATE ALREADY ON THE LEDGER, N = SKIP IT
002500     03  BF-RUN-OVERRIDE-FLAG  PIC X.
002600*    RETURNED TO THE CALLER FOR THE JOB'S OWN CONDITION CODE
002700     03  BF-RUN-DATES-OK       PIC 9(03)   COMP.
002800     03  BF-RUN-DATES-FAILED   PIC 9(03)   COMP.
002900     03  BF-RUN-TOTAL-RECORDS  PIC 9(07)   COMP.
003000     03  BF-RUN-TOTAL-POINTS   PIC 9(07)   COMP.
003100     03  FILLER                PIC X(10).
003200*
