000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE RENAME-MAP FILE        *
000400*      (BLAST FURNACE NO. 2 - BF2 FEED)             *
000500*                                                   *
000600*     SEQUENTIAL FILE - LOADED INTO BF-MAP-TABLE    *
000700*     ONCE AT START OF RUN BY BF2000 (AA020) AND    *
000800*     PASSED BY REFERENCE TO BF2050 FOR SEARCHING   *
000900*                                                   *
001000*  SIX GROUPS, CHECKED IN THIS PRIORITY ORDER -     *
001100*     1 TEMPERATURE_PROFILE                         *
001200*     2 PROCESS_PARAMS                              *
001300*     3 HEATLOAD_DELTA_T                             *
001400*     4 MISCELLANEOUS                                *
001500*     5 COOLING_WATER                                *
001600*     6 DELTA_T                                      *
001700*****************************************************
001800*  RECORD MODELLED AT 90 BYTES, PADDED TO 92.
001900*
002000* 04/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
002100*
002200 01  BF-MAP-RECORD.
002300*    RAW SENSOR TAG - LOOKUP KEY
002400     03  MAP-RAW-KEY           PIC X(40).
002500*    TARGET MEASUREMENT GROUP - ONE OF THE SIX ABOVE
002600     03  MAP-GROUP             PIC X(20).
002700*    CANONICAL OUTPUT FIELD NAME
002800     03  MAP-FIELD             PIC X(30).
002900     03  FILLER                PIC X(02).
003000*
003100*    IN-MEMORY TABLE BUILT FROM THE RENAME-MAP FILE.
003200*    ENTRIES STAY IN FILE (LOAD) ORDER - PRIORITY IS
003300*    APPLIED BY THE CALLER WALKING THE GROUP-NAME LIST
003400*    IN COPYBOOKS/WSBFNAM.COB, NOT BY TABLE POSITION.
003500*
003600 01  BF-MAP-TABLE.
003700     03  BF-MAP-ENTRY-COUNT    PIC 9(05)   COMP.
003800     03  BF-MAP-ENTRIES OCCURS 500 TIMES
003900                     INDEXED BY BF-MAP-IX.
004000         05  BF-MAP-T-RAW-KEY  PIC X(40).
004100         05  BF-MAP-T-GROUP    PIC X(20).
004200         05  BF-MAP-T-FIELD    PIC X(30).
004300*
