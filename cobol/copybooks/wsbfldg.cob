000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE RUN-LEDGER FILE        *
000400*      (BLAST FURNACE NO. 2 - BF2 FEED)             *
000500*                                                   *
000600*     USES LDG-KEY (DATE-RUN + RANGE-PARAM + MODE)  *
000700*     AS THE RECORD KEY - INDEXED FILE               *
000800*                                                   *
000900*  A DUPLICATE KEY REPLACES THE EXISTING ENTRY'S    *
001000*  MUTABLE FIELDS (REWRITE) - A NEW KEY IS ADDED    *
001100*  (WRITE) - SEE BF2000 PARAGRAPH AA080.            *
001200*****************************************************
001300*  FILE SIZE 260 BYTES - NO PADDING NEEDED.
001400*
001500* 04/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
001600*
001700 01  BF-LEDGER-RECORD.
001800     03  LDG-KEY.
001900*        BUSINESS DATE PROCESSED - MM-DD-YYYY OR 'live'
002000         05  LDG-DATE-RUN      PIC X(10).
002100*        RANGE PARAMETER USED FOR ACQUISITION
002200         05  LDG-RANGE-PARAM   PIC X(04).
002300*        'daily' OR 'live '
002400         05  LDG-MODE          PIC X(05).
002500*    TIMESTAMP OF THE RUN ITSELF
002600     03  LDG-RUN-TIME          PIC X(19).
002700*    SERIALISED RUN PARAMETERS
002800     03  LDG-PARAMETERS        PIC X(80).
002900*    RUN IDENTIFIER - SEE BF2000 PARAGRAPH AB015
003000     03  LDG-PROCESS-ID        PIC 9(07)   COMP.
003100*    1 = SUCCESS, 0 = FAILURE
003200     03  LDG-SUCCESS-FLAG      PIC 9.
003300*    RECORDS PROCESSED THIS RUN
003400     03  LDG-NUM-RECORDS       PIC 9(07)   COMP.
003500*    PATH OF THE RUN'S LOG FILE
003600     03  LDG-LOG-PATH          PIC X(60).
003700*    PATH OF THE RUN'S POINTS OUTPUT FILE
003800     03  LDG-POINTS-FILE-PATH  PIC X(60).
003900     03  FILLER                PIC X(07).
004000*
