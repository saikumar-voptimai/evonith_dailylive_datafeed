000100*****************************************************
000200*                                                   *
000300*  MEASUREMENT-GROUP AND CSV-EXTRACT TABLE DEFS     *
000400*      (BLAST FURNACE NO. 2 - BF2 FEED)             *
000500*                                                   *
000600*  BF-GROUP-NAME (6) IS THE PRIORITY-ORDER LOOKUP   *
000700*  LIST WALKED BY BF2050 WHEN CLASSIFYING A RAW KEY *
000800*  - FIRST HIT WINS - AN UNKNOWN KEY IS DROPPED.    *
000900*                                                   *
001000*  BF-CSV-TABLE (6) IS THE FILE-WRITER'S PER-GROUP  *
001100*  CSV EXTRACT CONFIGURATION USED BY BF2030.        *
001200*                                                   *
001300*  ADAPTED FROM THE GENERAL FILE-NAME TABLE USED    *
001400*  ACROSS SALES/STOCK/PURCHASE/PAYROLL.             *
001500*                                                   *
001600* 04/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
001700* 11/01/26 VBC - ADDED THE CSV VARIABLE LISTS ONCE
001800*                SITE CONFIG FOR EACH TABLE AGREED.
001900* 16/01/26 VBC - EXCLUSION SET AND CSV TABLE DEFS
002000*                PULLED INSIDE BF-GROUP-DEFS - THEY
002100*                WERE SEPARATE 01 LEVELS BEFORE AND
002200*                WERE NOT ON EVERY CALL'S USING LIST,
002300*                WHICH ONLY PASSES BF-GROUP-DEFS. ONE
002400*                RECORD NOW, ONE PARAMETER, NO CHANGE
002500*                TO ANY CALLING PROGRAM'S USING LIST.
002600*
002700 01  BF-GROUP-DEFS.
002800     03  BF-GROUP-PRIORITY-LIST-A.
002900         05  FILLER            PIC X(20)   VALUE
003000                               "temperature_profile".
003100         05  FILLER            PIC X(20)   VALUE
003200                               "process_params".
003300         05  FILLER            PIC X(20)   VALUE
003400                               "heatload_delta_t".
003500         05  FILLER            PIC X(20)   VALUE
003600                               "miscellaneous".
003700         05  FILLER            PIC X(20)   VALUE
003800                               "cooling_water".
003900         05  FILLER            PIC X(20)   VALUE
004000                               "delta_t".
004100     03  BF-GROUP-PRIORITY-LIST REDEFINES
004200                     BF-GROUP-PRIORITY-LIST-A.
004300         05  BF-GROUP-NAME     PIC X(20)   OCCURS 6
004400                               INDEXED BY BF-GRP-IX.
004500     03  BF-GROUP-COUNT        PIC 9(02)   COMP
004600                               VALUE 6.
004700*
004800*    FIELD EXCLUDED FROM POINT-BUILDER NUMERIC OUTPUT
004900*    (R6) - NEVER EMITTED AS field=value ON A POINT LINE.
005000     03  BF-STRING-FIELD-EXCLUSION.
005100         05  BF-EXCL-FIELD     PIC X(30)   VALUE
005200                               "hot_blast_temp_spare".
005300         05  BF-EXCL-COUNT     PIC 9(02)   COMP
005400                               VALUE 1.
005500*
005600     03  BF-CSV-TABLE-DEFS.
005700         05  BF-CSV-TABLE OCCURS 6 TIMES
005800                     INDEXED BY BF-CSV-IX.
005900             07  BF-CSV-TABLE-NAME PIC X(20).
006000             07  BF-CSV-VAR-COUNT  PIC 9(02)   COMP.
006100             07  BF-CSV-VAR-NAME   PIC X(30)   OCCURS 20 TIMES.
006200*
006300*    LITERAL VARIABLE LISTS LOADED INTO BF-CSV-TABLE BY
006400*    BF2030 (AA010-LOAD-CSV-DEFS) AT START OF RUN - THE
006500*    OCCURS ABOVE CANNOT CARRY PER-ENTRY VALUE CLAUSES SO
006600*    THE FLAT LIST BELOW IS REDEFINED OVER IT THE SAME WAY
006700*    AS BF-GROUP-PRIORITY-LIST ABOVE.
006800     03  BF-CSV-DEFS-LOAD-AREA.
006900         05  FILLER        PIC X(20)   VALUE "temperature_profile".
007000         05  FILLER        PIC 9(02)   VALUE 5.
007100         05  FILLER        PIC X(30)   VALUE "tuyere_temp".
007200         05  FILLER        PIC X(30)   VALUE "stack_temp".
007300         05  FILLER        PIC X(30)   VALUE "bosh_temp".
007400         05  FILLER        PIC X(30)   VALUE "hot_blast_temp".
007500         05  FILLER        PIC X(30)   VALUE "top_gas_temp".
007600         05  FILLER        PIC X(30)   OCCURS 15 TIMES VALUE SPACES.
007700         05  FILLER        PIC X(20)   VALUE "process_params".
007800         05  FILLER        PIC 9(02)   VALUE 4.
007900         05  FILLER        PIC X(30)   VALUE "blast_pressure".
008000         05  FILLER        PIC X(30)   VALUE "blast_volume".
008100         05  FILLER        PIC X(30)   VALUE "oxygen_enrichment".
008200         05  FILLER        PIC X(30)   VALUE "permeability_index".
008300         05  FILLER        PIC X(30)   OCCURS 16 TIMES VALUE SPACES.
008400         05  FILLER        PIC X(20)   VALUE "heatload_delta_t".
008500         05  FILLER        PIC 9(02)   VALUE 2.
008600         05  FILLER        PIC X(30)   VALUE "heatload_delta_t_north".
008700         05  FILLER        PIC X(30)   VALUE "heatload_delta_t_south".
008800         05  FILLER        PIC X(30)   OCCURS 18 TIMES VALUE SPACES.
008900         05  FILLER        PIC X(20)   VALUE "miscellaneous".
009000         05  FILLER        PIC 9(02)   VALUE 3.
009100         05  FILLER        PIC X(30)   VALUE "hot_blast_temp_spare".
009200         05  FILLER        PIC X(30)   VALUE "stove_dome_temp".
009300         05  FILLER        PIC X(30)   VALUE "shift_comment_code".
009400         05  FILLER        PIC X(30)   OCCURS 17 TIMES VALUE SPACES.
009500         05  FILLER        PIC X(20)   VALUE "cooling_water".
009600         05  FILLER        PIC 9(02)   VALUE 3.
009700         05  FILLER        PIC X(30)   VALUE "cooling_water_flow".
009800         05  FILLER        PIC X(30)   VALUE "cooling_water_in_temp".
009900         05  FILLER        PIC X(30)   VALUE "cooling_water_out_temp".
010000         05  FILLER        PIC X(30)   OCCURS 17 TIMES VALUE SPACES.
010100         05  FILLER        PIC X(20)   VALUE "delta_t".
010200         05  FILLER        PIC 9(02)   VALUE 1.
010300         05  FILLER        PIC X(30)   VALUE "delta_t".
010400         05  FILLER        PIC X(30)   OCCURS 19 TIMES VALUE SPACES.
010500     03  BF-CSV-TABLE-LOAD REDEFINES BF-CSV-DEFS-LOAD-AREA.
010600         05  BF-CSV-LOAD-ENTRY OCCURS 6 TIMES
010700                     INDEXED BY BF-CSV-LOAD-IX.
010800             07  BF-CSV-LOAD-NAME  PIC X(20).
010900             07  BF-CSV-LOAD-COUNT PIC 9(02).
011000             07  BF-CSV-LOAD-VAR   PIC X(30)   OCCURS 20 TIMES.
011100*
