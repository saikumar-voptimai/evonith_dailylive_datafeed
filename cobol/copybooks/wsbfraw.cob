000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE CLEANED RAW-FEED       *
000400*      WORK FILE (BLAST FURNACE NO. 2 - BF2)        *
000500*                                                   *
000600*     SEQUENTIAL FILE - ONE LINE PER KEY/VALUE PAIR *
000700*     PAIRS SHARING BF-TIMELOGGED ARE ONE LOGICAL   *
000800*     RECORD FOR THE POINT-BUILDER (SEE BF2020)     *
000900*****************************************************
001000*  RECORD MODELLED AT 78 BYTES, PADDED TO 80.
001100*
001200* 04/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
001300*
001400 01  WK-RAW-FEED-RECORD.
001500*    TIMESTAMP OF LOGGING - MM/DD/YYYY HH:MM:SS AM/PM
001600     03  BF-TIMELOGGED         PIC X(22).
001700*    RAW SENSOR TAG AS DELIVERED BY THE SOURCE SYSTEM
001800     03  BF-RAW-KEY            PIC X(40).
001900*    VALUE AS TEXT - MAY BE SPACES OR NON-NUMERIC
002000     03  BF-RAW-VALUE          PIC X(16).
002100     03  FILLER                PIC X(02).
002200*
