000100*****************************************************
000200*                                                   *
000300*  IN-MEMORY POINT-LINE TABLE                       *
000400*      (BLAST FURNACE NO. 2 - BF2 FEED)             *
000500*                                                   *
000600*  ONE ENTRY PER OUTPUT LINE ASSEMBLED BY BF2020 -  *
000700*  PASSED BY REFERENCE TO BF2030 SO THE POINTS-OUT  *
000800*  FILE CAN BE WRITTEN AFTER ALL RECORDS FOR THE    *
000900*  DATE HAVE BEEN PROCESSED (R7).                    *
001000*                                                   *
001100*  SIZED FOR ONE DATE'S WORTH OF FIVE-MINUTE READS  *
001200*  ACROSS ALL SIX GROUPS - SITE HAS NEVER SEEN MORE  *
001300*  THAN A FEW HUNDRED LINES A DAY.                   *
001400*****************************************************
001500*
001600* 10/01/26 VBC - CREATED FOR THE BF2 FEED REWORK.
001700*
001800 01  BF-POINTS-TABLE.
001900     03  BF-PTS-COUNT          PIC 9(05)   COMP.
002000     03  BF-PTS-ENTRY OCCURS 2000 TIMES
002100                     INDEXED BY BF-PTS-IX.
002200         05  BF-PTS-LINE       PIC X(300).
002300*
