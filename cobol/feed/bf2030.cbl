000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        FILE-WRITER - POINTS FILE / CSV EXTRACTS     *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2030.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        04/06/88.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         WRITES THE POINTS-OUT LINE-PROTOCOL FILE
002100*                     FROM THE BF-POINTS-TABLE HANDED DOWN FROM
002200*                     BF2020 (ONE LINE PER TABLE ENTRY, IN THE
002300*                     ORDER BUILT), NAMING IT <DATE>.TXT FOR A
002400*                     DAILY RUN OR DD_MM_YYYY_HH_MM_SS.TXT FOR A
002500*                     LIVE RUN.
002600*
002700*                     SEPARATELY RE-READS THE WK-RAW-FEED WORK
002800*                     FILE AND, USING THE SAME BF2050 CLASSIFIER
002900*                     BF2020 USES, BUILDS ONE CSV EXTRACT PER
003000*                     CONFIGURED MEASUREMENT GROUP - HEADER ROW
003100*                     "TIMELOGGED,VAR1,VAR2,..." THEN ONE DATA
003200*                     ROW PER LOGICAL RECORD, BLANK WHERE A
003300*                     VARIABLE WAS NOT PRESENT. BOTH THE POINTS
003400*                     FILE AND EVERY CSV EXTRACT ARE A FULL
003500*                     OVERWRITE EACH RUN.
003600*
003700*    CALLED BY.       BF2000.
003800*    CALLED MODULES.  BF2050.
003900*
004000*    FILES USED.      WK-RAW-FEED  (IN).
004100*                     POINTS-OUT   (OUT).
004200*                     CSV-OUT-1 THRU CSV-OUT-6 (OUT).
004300*
004400* CHANGES:
004410* 04/06/88 VBC - 1.00 FIRST CUT OF THE ACCRUAL EXTRACT WRITER -
004411*                     ONE LINE PER EMPLOYEE RECORD, TABLE-DRIVEN
004412*                     COLUMN LIST.
004415* 19/02/91 VBC - 1.01 SECOND OUTPUT FORM ADDED FOR THE SUMMARY
004416*                     ONLY EXTRACT - THE UNION REPS WANTED TO SEE
004417*                     TOTALS WITHOUT THE DETAIL.
004420* 30/09/95 MJB - 1.02 FILE NOW OPENED OUTPUT FRESH EACH RUN
004421*                     RATHER THAN EXTEND - LAST RUN'S FIGURES ARE
004422*                     TO BE CLEARED, NOT APPENDED TO.
004425* 09/12/98 VBC - 1.03 CENTURY WINDOW ADDED AHEAD OF THE
004426*                     MILLENNIUM - ACCRUAL DATES RE-TESTED ACROSS
004427*                     1999/2000.
004430* 14/01/99 TWD - 1.04 Y2K SIGN-OFF PASS COMPLETED.
004435* 27/04/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00.
004440* 11/08/16 VBC - 2.01 REPORT WRITER LISTING DROPPED IN FAVOUR OF
004441*                     A LINE SEQUENTIAL EXTRACT - THE DOWNSTREAM
004442*                     SPREADSHEET LOAD NO LONGER NEEDS THE
004443*                     PRINTED FORM.
004445* 02/05/22 VBC - 2.02 EXTRACT FILE NAMING MADE DATE AND TIME
004446*                     STAMP DRIVEN SO A LIVE RUN AND A DAILY RUN
004447*                     CANNOT COLLIDE.
004450* 28/11/25 VBC - 3.00 LAST OUTING AS THE ACCRUAL EXTRACT WRITER
004451*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
004500* 11/01/26 VBC - 1.00 RETASKED AS THE BF2 FEED FILE-WRITER,
004600*                     REPLACING VACPRINT'S REPORT WRITER LISTING
004650*                     WITH LINE SEQUENTIAL LINE-PROTOCOL AND CSV
004700*                     OUTPUT.
004800* 15/01/26 VBC - 1.01 SIX CSV FILES ARE STILL SIX SEPARATE
004900*                     SELECT/FD PAIRS - DYNAMIC ASSIGN ON A
005000*                     SUBSCRIPTED WORKING-STORAGE ITEM WAS
005100*                     REJECTED BY THE COMPILER HERE, SO EACH ONE
005200*                     KEEPS ITS OWN NAME FIELD AND STATUS.
005300*
005400*************************************************************************
005500*
005600* COPYRIGHT NOTICE.
005700* ****************
005800*
005900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006100* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
006200* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
006300*
006400*************************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*>===============================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     C01                 IS TOP-OF-FORM.
007200 INPUT-OUTPUT            SECTION.
007300 FILE-CONTROL.
007400     SELECT   WK-RAW-FEED ASSIGN     WS-WORK-NAME
007500                          ORGANIZATION LINE SEQUENTIAL
007600                          STATUS      WS-WORK-STATUS.
007700     SELECT   POINTS-OUT  ASSIGN     WS-POINTS-NAME
007800                          ORGANIZATION LINE SEQUENTIAL
007900                          STATUS      WS-POINTS-STATUS.
008000     SELECT   CSV-OUT-1   ASSIGN     WS-CSV1-NAME
008100                          ORGANIZATION LINE SEQUENTIAL
008200                          STATUS      WS-CSV1-STATUS.
008300     SELECT   CSV-OUT-2   ASSIGN     WS-CSV2-NAME
008400                          ORGANIZATION LINE SEQUENTIAL
008500                          STATUS      WS-CSV2-STATUS.
008600     SELECT   CSV-OUT-3   ASSIGN     WS-CSV3-NAME
008700                          ORGANIZATION LINE SEQUENTIAL
008800                          STATUS      WS-CSV3-STATUS.
008900     SELECT   CSV-OUT-4   ASSIGN     WS-CSV4-NAME
009000                          ORGANIZATION LINE SEQUENTIAL
009100                          STATUS      WS-CSV4-STATUS.
009200     SELECT   CSV-OUT-5   ASSIGN     WS-CSV5-NAME
009300                          ORGANIZATION LINE SEQUENTIAL
009400                          STATUS      WS-CSV5-STATUS.
009500     SELECT   CSV-OUT-6   ASSIGN     WS-CSV6-NAME
009600                          ORGANIZATION LINE SEQUENTIAL
009700                          STATUS      WS-CSV6-STATUS.
009800*
009900 DATA                    DIVISION.
010000*>===============================
010100*
010200 FILE SECTION.
010300*
010400 FD  WK-RAW-FEED.
010500 COPY "WSBFRAW.COB".
010600*
010700 FD  POINTS-OUT.
010800 01  POINTS-OUT-RECORD   PIC X(300).
010900*
011000 FD  CSV-OUT-1.
011100 01  CSV-OUT-1-RECORD    PIC X(300).
011200 FD  CSV-OUT-2.
011300 01  CSV-OUT-2-RECORD    PIC X(300).
011400 FD  CSV-OUT-3.
011500 01  CSV-OUT-3-RECORD    PIC X(300).
011600 FD  CSV-OUT-4.
011700 01  CSV-OUT-4-RECORD    PIC X(300).
011800 FD  CSV-OUT-5.
011900 01  CSV-OUT-5-RECORD    PIC X(300).
012000 FD  CSV-OUT-6.
012100 01  CSV-OUT-6-RECORD    PIC X(300).
012200*
012300 WORKING-STORAGE SECTION.
012400*>-----------------------
012500*
012600 77  Prog-Name           PIC X(15)      VALUE "BF2030 (1.01)".
012700 77  TX                  PIC 9(02)      COMP.
012800 77  VX                  PIC 9(02)      COMP.
012900*
013000 01  WS-FILE-NAMES.
013100     03  WS-WORK-NAME    PIC X(60).
013200     03  WS-POINTS-NAME  PIC X(60).
013300     03  WS-CSV1-NAME    PIC X(60).
013400     03  WS-CSV2-NAME    PIC X(60).
013500     03  WS-CSV3-NAME    PIC X(60).
013600     03  WS-CSV4-NAME    PIC X(60).
013700     03  WS-CSV5-NAME    PIC X(60).
013800     03  WS-CSV6-NAME    PIC X(60).
013900*
014000 01  WS-FILE-STATUSES.
014100     03  WS-WORK-STATUS   PIC XX        VALUE ZERO.
014200     03  WS-POINTS-STATUS PIC XX        VALUE ZERO.
014300     03  WS-CSV1-STATUS   PIC XX        VALUE ZERO.
014400     03  WS-CSV2-STATUS   PIC XX        VALUE ZERO.
014500     03  WS-CSV3-STATUS   PIC XX        VALUE ZERO.
014600     03  WS-CSV4-STATUS   PIC XX        VALUE ZERO.
014700     03  WS-CSV5-STATUS   PIC XX        VALUE ZERO.
014800     03  WS-CSV6-STATUS   PIC XX        VALUE ZERO.
014900*
015000 01  WS-EOF-SWITCH       PIC X          VALUE "N".
015100     88  WS-EOF                        VALUE "Y".
015200 01  WS-FIRST-REC-SWITCH PIC X          VALUE "Y".
015300 01  WS-SAVE-TIMELOGGED  PIC X(22)      VALUE SPACES.
015400*
015500*    LINE BUILT ONE PIECE AT A TIME BY THE BD-SERIES PARAGRAPHS -
015600*    WS-CSV-LEN IS THE STRING POINTER FOR THE NEXT BYTE, SINCE
015700*    A TIMELOGGED VALUE CARRIES EMBEDDED SPACES AND CANNOT BE
015800*    RE-SCANNED WITH DELIMITED BY SPACE.
015900 01  WS-CSV-LINE-BUILD   PIC X(300)     VALUE SPACES.
016000 01  WS-CSV-LEN          PIC S9(5)      COMP.
016100*
016200*    ONE VALUE PER CONFIGURED VARIABLE OF EACH OF THE SIX CSV
016300*    TABLES, HELD ACROSS ALL THE PAIRS OF ONE LOGICAL RECORD AND
016400*    RESET ONCE THE ROW HAS BEEN WRITTEN.
016500 01  WS-ROW-TABLE.
016600     03  WS-ROW-ENTRY OCCURS 6 TIMES.
016700         05  WS-ROW-VALUE PIC X(16)     OCCURS 20 TIMES.
016800*    USED ONLY TO BLANK THE WHOLE TABLE IN ONE MOVE BETWEEN
016900*    LOGICAL RECORDS RATHER THAN CLEARING EACH ENTRY SEPARATELY -
017000*    SAFE HERE AS THE TABLE HOLDS NO BINARY FIELDS.
017100 01  WS-ROW-TABLE-CHECK REDEFINES WS-ROW-TABLE.
017200     03  FILLER          PIC X(1920).
017300*
017400*    TODAY'S DATE/TIME, FOR THE LIVE-MODE POINTS FILE NAME ONLY.
017500 01  WS-SYS-DATE         PIC 9(06)      VALUE ZERO.
017600 01  WS-SYS-DATE-BROKEN REDEFINES WS-SYS-DATE.
017700     03  WS-SD-YY        PIC 99.
017800     03  WS-SD-MM        PIC 99.
017900     03  WS-SD-DD        PIC 99.
018000 01  WS-SYS-TIME         PIC 9(08)      VALUE ZERO.
018100 01  WS-SYS-TIME-BROKEN REDEFINES WS-SYS-TIME.
018200     03  WS-ST-HH        PIC 99.
018300     03  WS-ST-MM        PIC 99.
018400     03  WS-ST-SS        PIC 99.
018500     03  WS-ST-HS        PIC 99.
018600 01  WS-YEAR4            PIC X(04)      VALUE SPACES.
018700*
018800 LINKAGE                 SECTION.
018900*>-----------------------------
019000*
019100 COPY "WSBFCALL.COB".
019200 COPY "WSBFNAM.COB".
019300 COPY "WSBFMAP.COB".
019400 COPY "WSBFPTS.COB".
019500*
019600 PROCEDURE DIVISION      USING  BF-CALLING-DATA
019700                                BF-GROUP-DEFS
019800                                BF-MAP-TABLE
019900                                BF-POINTS-TABLE.
020000*>================================================
020100*
020200 AA000-MAIN              SECTION.
020300*>***********************************
020400 AA000-MAIN-PARA.
020500     MOVE     BF-CD-WORK-PATH  TO  WS-WORK-NAME.
020600     MOVE     1      TO  BF-CD-SUCCESS-FLAG.
020700     PERFORM  AA010-LOAD-CSV-DEFS      THRU  AA010-EXIT.
020800     PERFORM  AB000-WRITE-POINTS-FILE  THRU  AB000-EXIT.
020900     PERFORM  AC000-WRITE-CSV-EXTRACTS THRU  AC000-EXIT.
021000     GO       TO  MAIN-EXIT.
021100*
021200*    COPY THE LITERAL LOAD TABLE FROM WSBFNAM INTO THE RUNTIME
021300*    BF-CSV-TABLE-DEFS STRUCTURE - DONE ONCE AT THE START OF THE
021400*    RUN RATHER THAN LEAVING BF2000 TO LOAD IT FOR EVERY CALLED
021500*    PROGRAM THAT MIGHT NEED IT.
021600 AA010-LOAD-CSV-DEFS.
021700     PERFORM  AA011-LOAD-ONE-TABLE  THRU  AA011-EXIT
021800              VARYING  TX  FROM  1  BY  1
021900              UNTIL    TX  >  6.
022000 AA010-EXIT.
022100     EXIT.
022200*
022300 AA011-LOAD-ONE-TABLE.
022400     MOVE     BF-CSV-LOAD-NAME (TX)   TO  BF-CSV-TABLE-NAME (TX).
022500     MOVE     BF-CSV-LOAD-COUNT (TX)  TO  BF-CSV-VAR-COUNT (TX).
022600     PERFORM  AA012-LOAD-ONE-VAR  THRU  AA012-EXIT
022700              VARYING  VX  FROM  1  BY  1
022800              UNTIL    VX  >  20.
022900 AA011-EXIT.
023000     EXIT.
023100*
023200 AA012-LOAD-ONE-VAR.
023300     MOVE     BF-CSV-LOAD-VAR (TX, VX)  TO  BF-CSV-VAR-NAME (TX, VX).
023400 AA012-EXIT.
023500     EXIT.
023600*
023700*    WRITE THE LINE-PROTOCOL POINTS FILE FROM THE TABLE BF2020
023800*    BUILT - ONE WRITE PER TABLE ENTRY, IN TABLE ORDER (R7).
023900 AB000-WRITE-POINTS-FILE.
024000     PERFORM  AB005-BUILD-POINTS-NAME  THRU  AB005-EXIT.
024100     OPEN     OUTPUT  POINTS-OUT.
024200     IF       WS-POINTS-STATUS  NOT =  "00"
024300              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG
024400              GO TO  AB000-EXIT.
024500     PERFORM  AB010-WRITE-ONE-LINE  THRU  AB010-EXIT
024600              VARYING  BF-PTS-IX  FROM  1  BY  1
024700              UNTIL    BF-PTS-IX  >  BF-PTS-COUNT.
024800     CLOSE    POINTS-OUT.
024900 AB000-EXIT.
025000     EXIT.
025100*
025200 AB005-BUILD-POINTS-NAME.
025300     MOVE     SPACES  TO  BF-CD-POINTS-PATH.
025400     IF       BF-CD-MODE (1:4)  =  "live"
025500              PERFORM  AB006-BUILD-LIVE-NAME   THRU  AB006-EXIT
025600     ELSE
025700              PERFORM  AB007-BUILD-DAILY-NAME  THRU  AB007-EXIT.
025800     MOVE     BF-CD-POINTS-PATH  TO  WS-POINTS-NAME.
025900 AB005-EXIT.
026000     EXIT.
026100*
026200*    LIVE-MODE FILE NAME IS DD_MM_YYYY_HH_MM_SS.TXT, TAKEN FROM
026250*    TODAY'S DATE AND TIME OF DAY RATHER THAN A BUSINESS DATE.
026300*    THE TWO-DIGIT YEAR FROM ACCEPT FROM DATE IS WIDENED WITH A
026310*    LITERAL "20" - THIS SYSTEM HAS NEVER RUN IN ANOTHER CENTURY.
026400 AB006-BUILD-LIVE-NAME.
026500     ACCEPT   WS-SYS-DATE  FROM  DATE.
026600     ACCEPT   WS-SYS-TIME  FROM  TIME.
026700     MOVE     SPACES  TO  WS-YEAR4.
026800     STRING   "20"    DELIMITED BY  SIZE
026900              WS-SD-YY DELIMITED BY  SIZE
027000              INTO WS-YEAR4.
027100     STRING   WS-SD-DD  DELIMITED BY  SIZE
027200              "_"       DELIMITED BY  SIZE
027300              WS-SD-MM  DELIMITED BY  SIZE
027400              "_"       DELIMITED BY  SIZE
027500              WS-YEAR4  DELIMITED BY  SIZE
027600              "_"       DELIMITED BY  SIZE
027700              WS-ST-HH  DELIMITED BY  SIZE
027800              "_"       DELIMITED BY  SIZE
027900              WS-ST-MM  DELIMITED BY  SIZE
028000              "_"       DELIMITED BY  SIZE
028100              WS-ST-SS  DELIMITED BY  SIZE
028200              ".txt"    DELIMITED BY  SIZE
028300              INTO BF-CD-POINTS-PATH.
028400 AB006-EXIT.
028500     EXIT.
028600*
028700*    DAILY-MODE FILE NAME IS <DATE>.TXT, WHERE DATE IS THE
028800*    BUSINESS DATE THIS RUN WAS CALLED FOR.
028900 AB007-BUILD-DAILY-NAME.
029000     STRING   BF-CD-DATE-RUN  DELIMITED BY  SPACE
029100              ".txt"          DELIMITED BY  SIZE
029200              INTO BF-CD-POINTS-PATH.
029300 AB007-EXIT.
029400     EXIT.
029500*
029600 AB010-WRITE-ONE-LINE.
029700     MOVE     BF-PTS-LINE (BF-PTS-IX)  TO  POINTS-OUT-RECORD.
029800     WRITE    POINTS-OUT-RECORD.
029900 AB010-EXIT.
030000     EXIT.
030100*
030200*    BUILD ALL SIX CSV EXTRACTS IN ONE PASS OVER WK-RAW-FEED,
030300*    GROUPING PAIRS INTO LOGICAL RECORDS THE SAME WAY BF2020
030400*    DOES, BY A CHANGE OF TIMELOGGED.
030500 AC000-WRITE-CSV-EXTRACTS.
030600     PERFORM  AC011-OPEN-CSV-1  THRU  AC011-EXIT.
030700     PERFORM  AC012-OPEN-CSV-2  THRU  AC012-EXIT.
030800     PERFORM  AC013-OPEN-CSV-3  THRU  AC013-EXIT.
030900     PERFORM  AC014-OPEN-CSV-4  THRU  AC014-EXIT.
031000     PERFORM  AC015-OPEN-CSV-5  THRU  AC015-EXIT.
031100     PERFORM  AC016-OPEN-CSV-6  THRU  AC016-EXIT.
031200     MOVE     SPACES  TO  WS-ROW-TABLE-CHECK.
031300     MOVE     "N"     TO  WS-EOF-SWITCH.
031400     MOVE     "Y"     TO  WS-FIRST-REC-SWITCH.
031500     OPEN     INPUT   WK-RAW-FEED.
031600     IF       WS-WORK-STATUS  NOT =  "00"
031700              GO TO  AC000-CLOSE-ALL.
031800     PERFORM  AC020-READ-ONE-PAIR  THRU  AC020-EXIT
031900              UNTIL    WS-EOF.
032000     IF       WS-FIRST-REC-SWITCH  =  "N"
032100              PERFORM  AC030-FLUSH-ROWS  THRU  AC030-EXIT.
032200     CLOSE    WK-RAW-FEED.
032300 AC000-CLOSE-ALL.
032400     PERFORM  AC091-CLOSE-CSV-1  THRU  AC091-EXIT.
032500     PERFORM  AC092-CLOSE-CSV-2  THRU  AC092-EXIT.
032600     PERFORM  AC093-CLOSE-CSV-3  THRU  AC093-EXIT.
032700     PERFORM  AC094-CLOSE-CSV-4  THRU  AC094-EXIT.
032800     PERFORM  AC095-CLOSE-CSV-5  THRU  AC095-EXIT.
032900     PERFORM  AC096-CLOSE-CSV-6  THRU  AC096-EXIT.
033000 AC000-EXIT.
033100     EXIT.
033200*
033300*    ONE OPEN-AND-HEADER PARAGRAPH PER CSV FILE - KEPT SEPARATE
033400*    RATHER THAN TABLE-DRIVEN SINCE EACH TABLE'S SELECT/FD IS A
033500*    SEPARATE PHYSICAL FILE.
033600 AC011-OPEN-CSV-1.
033700     MOVE     1  TO  BF-CSV-IX.
033800     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
033900              "_"             DELIMITED BY  SIZE
034000              BF-CD-DATE-RUN  DELIMITED BY  SPACE
034100              ".csv"          DELIMITED BY  SIZE
034200              INTO WS-CSV1-NAME.
034300     OPEN     OUTPUT  CSV-OUT-1.
034400     IF       WS-CSV1-STATUS  =  "00"
034500              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
034600              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-1-RECORD
034700              WRITE CSV-OUT-1-RECORD.
034800 AC011-EXIT.
034900     EXIT.
035000*
035100 AC012-OPEN-CSV-2.
035200     MOVE     2  TO  BF-CSV-IX.
035300     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
035400              "_"             DELIMITED BY  SIZE
035500              BF-CD-DATE-RUN  DELIMITED BY  SPACE
035600              ".csv"          DELIMITED BY  SIZE
035700              INTO WS-CSV2-NAME.
035800     OPEN     OUTPUT  CSV-OUT-2.
035900     IF       WS-CSV2-STATUS  =  "00"
036000              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
036100              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-2-RECORD
036200              WRITE CSV-OUT-2-RECORD.
036300 AC012-EXIT.
036400     EXIT.
036500*
036600 AC013-OPEN-CSV-3.
036700     MOVE     3  TO  BF-CSV-IX.
036800     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
036900              "_"             DELIMITED BY  SIZE
037000              BF-CD-DATE-RUN  DELIMITED BY  SPACE
037100              ".csv"          DELIMITED BY  SIZE
037200              INTO WS-CSV3-NAME.
037300     OPEN     OUTPUT  CSV-OUT-3.
037400     IF       WS-CSV3-STATUS  =  "00"
037500              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
037600              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-3-RECORD
037700              WRITE CSV-OUT-3-RECORD.
037800 AC013-EXIT.
037900     EXIT.
038000*
038100 AC014-OPEN-CSV-4.
038200     MOVE     4  TO  BF-CSV-IX.
038300     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
038400              "_"             DELIMITED BY  SIZE
038500              BF-CD-DATE-RUN  DELIMITED BY  SPACE
038600              ".csv"          DELIMITED BY  SIZE
038700              INTO WS-CSV4-NAME.
038800     OPEN     OUTPUT  CSV-OUT-4.
038900     IF       WS-CSV4-STATUS  =  "00"
039000              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
039100              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-4-RECORD
039200              WRITE CSV-OUT-4-RECORD.
039300 AC014-EXIT.
039400     EXIT.
039500*
039600 AC015-OPEN-CSV-5.
039700     MOVE     5  TO  BF-CSV-IX.
039800     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
039900              "_"             DELIMITED BY  SIZE
040000              BF-CD-DATE-RUN  DELIMITED BY  SPACE
040100              ".csv"          DELIMITED BY  SIZE
040200              INTO WS-CSV5-NAME.
040300     OPEN     OUTPUT  CSV-OUT-5.
040400     IF       WS-CSV5-STATUS  =  "00"
040500              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
040600              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-5-RECORD
040700              WRITE CSV-OUT-5-RECORD.
040800 AC015-EXIT.
040900     EXIT.
041000*
041100 AC016-OPEN-CSV-6.
041200     MOVE     6  TO  BF-CSV-IX.
041300     STRING   BF-CSV-TABLE-NAME (BF-CSV-IX) DELIMITED BY  SPACE
041400              "_"             DELIMITED BY  SIZE
041500              BF-CD-DATE-RUN  DELIMITED BY  SPACE
041600              ".csv"          DELIMITED BY  SIZE
041700              INTO WS-CSV6-NAME.
041800     OPEN     OUTPUT  CSV-OUT-6.
041900     IF       WS-CSV6-STATUS  =  "00"
042000              PERFORM  BD000-BUILD-HEADER  THRU  BD000-EXIT
042100              MOVE  WS-CSV-LINE-BUILD  TO  CSV-OUT-6-RECORD
042200              WRITE CSV-OUT-6-RECORD.
042300 AC016-EXIT.
042400     EXIT.
042500*
042600 AC020-READ-ONE-PAIR.
042700     READ     WK-RAW-FEED
042800              AT END
042900                   MOVE  "Y"  TO  WS-EOF-SWITCH
043000                   GO TO  AC020-EXIT.
043100     IF       WS-FIRST-REC-SWITCH  =  "Y"
043200              MOVE  BF-TIMELOGGED  TO  WS-SAVE-TIMELOGGED
043300              MOVE  "N"            TO  WS-FIRST-REC-SWITCH
043400     ELSE
043500              IF    BF-TIMELOGGED  NOT =  WS-SAVE-TIMELOGGED
043600                    PERFORM  AC030-FLUSH-ROWS  THRU  AC030-EXIT
043700                    MOVE  SPACES  TO  WS-ROW-TABLE-CHECK
043800                    MOVE  BF-TIMELOGGED  TO  WS-SAVE-TIMELOGGED
043900              END-IF
044000     END-IF.
044100     PERFORM  AC021-CLASSIFY-AND-STORE  THRU  AC021-EXIT.
044200 AC020-EXIT.
044300     EXIT.
044400*
044500*    CLASSIFY ONE RAW KEY THE SAME WAY BF2020 DOES AND, IF IT
044600*    BELONGS TO ONE OF THE SIX CSV TABLES, STORE ITS RAW TEXT
044700*    VALUE IN THE ROW BEING BUILT FOR THAT TABLE. NO NUMERIC
044800*    CONVERSION IS NEEDED - THE CSV EXTRACT CARRIES THE VALUE
044900*    AS DELIVERED.
045000 AC021-CLASSIFY-AND-STORE.
045100     MOVE     SPACES  TO  BF-CD-RAW-KEY.
045200     MOVE     BF-RAW-KEY  TO  BF-CD-RAW-KEY.
045300     CALL     "BF2050"  USING  BF-CALLING-DATA
045400                               BF-GROUP-DEFS
045500                               BF-MAP-TABLE.
045600     IF       BF-CD-FOUND-FLAG  NOT =  "Y"
045700              GO TO  AC021-EXIT.
045800*
045900     SET      BF-CSV-IX  TO  1.
046000     SEARCH   BF-CSV-TABLE-NAME
046100              AT END
046200                   GO TO  AC021-EXIT
046300              WHEN BF-CSV-TABLE-NAME (BF-CSV-IX)  =  BF-CD-GROUP
046400                   PERFORM  AC022-STORE-VALUE  THRU  AC022-EXIT.
046500 AC021-EXIT.
046600     EXIT.
046700*
046800 AC022-STORE-VALUE.
046900     PERFORM  AC023-CHECK-ONE-VAR  THRU  AC023-EXIT
047000              VARYING  VX  FROM  1  BY  1
047100              UNTIL    VX  >  BF-CSV-VAR-COUNT (BF-CSV-IX).
047200 AC022-EXIT.
047300     EXIT.
047400*
047500 AC023-CHECK-ONE-VAR.
047600     IF       BF-CSV-VAR-NAME (BF-CSV-IX, VX)  =  BF-CD-FIELD
047700              MOVE  BF-RAW-VALUE
047800                   TO  WS-ROW-VALUE (BF-CSV-IX, VX).
047900 AC023-EXIT.
048000     EXIT.
048100*
048200*    WRITE ONE ROW TO EACH OF THE SIX CSV FILES FOR THE LOGICAL
048300*    RECORD JUST FINISHED, THEN LEAVE THE ROW TABLE FOR THE
048400*    CALLER TO CLEAR.
048500 AC030-FLUSH-ROWS.
048600     PERFORM  AC031-FLUSH-ROW-1  THRU  AC031-EXIT.
048700     PERFORM  AC032-FLUSH-ROW-2  THRU  AC032-EXIT.
048800     PERFORM  AC033-FLUSH-ROW-3  THRU  AC033-EXIT.
048900     PERFORM  AC034-FLUSH-ROW-4  THRU  AC034-EXIT.
049000     PERFORM  AC035-FLUSH-ROW-5  THRU  AC035-EXIT.
049100     PERFORM  AC036-FLUSH-ROW-6  THRU  AC036-EXIT.
049200 AC030-EXIT.
049300     EXIT.
049400*
049500 AC031-FLUSH-ROW-1.
049600     MOVE     1  TO  BF-CSV-IX.
049700     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
049800     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-1-RECORD.
049900     WRITE    CSV-OUT-1-RECORD.
050000 AC031-EXIT.
050100     EXIT.
050200*
050300 AC032-FLUSH-ROW-2.
050400     MOVE     2  TO  BF-CSV-IX.
050500     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
050600     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-2-RECORD.
050700     WRITE    CSV-OUT-2-RECORD.
050800 AC032-EXIT.
050900     EXIT.
051000*
051100 AC033-FLUSH-ROW-3.
051200     MOVE     3  TO  BF-CSV-IX.
051300     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
051400     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-3-RECORD.
051500     WRITE    CSV-OUT-3-RECORD.
051600 AC033-EXIT.
051700     EXIT.
051800*
051900 AC034-FLUSH-ROW-4.
052000     MOVE     4  TO  BF-CSV-IX.
052100     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
052200     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-4-RECORD.
052300     WRITE    CSV-OUT-4-RECORD.
052400 AC034-EXIT.
052500     EXIT.
052600*
052700 AC035-FLUSH-ROW-5.
052800     MOVE     5  TO  BF-CSV-IX.
052900     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
053000     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-5-RECORD.
053100     WRITE    CSV-OUT-5-RECORD.
053200 AC035-EXIT.
053300     EXIT.
053400*
053500 AC036-FLUSH-ROW-6.
053600     MOVE     6  TO  BF-CSV-IX.
053700     PERFORM  BD020-BUILD-ROW  THRU  BD020-EXIT.
053800     MOVE     WS-CSV-LINE-BUILD  TO  CSV-OUT-6-RECORD.
053900     WRITE    CSV-OUT-6-RECORD.
054000 AC036-EXIT.
054100     EXIT.
054200*
054300 AC091-CLOSE-CSV-1.
054400     IF       WS-CSV1-STATUS  =  "00"
054500              CLOSE  CSV-OUT-1.
054600 AC091-EXIT.
054700     EXIT.
054800*
054900 AC092-CLOSE-CSV-2.
055000     IF       WS-CSV2-STATUS  =  "00"
055100              CLOSE  CSV-OUT-2.
055200 AC092-EXIT.
055300     EXIT.
055400*
055500 AC093-CLOSE-CSV-3.
055600     IF       WS-CSV3-STATUS  =  "00"
055700              CLOSE  CSV-OUT-3.
055800 AC093-EXIT.
055900     EXIT.
056000*
056100 AC094-CLOSE-CSV-4.
056200     IF       WS-CSV4-STATUS  =  "00"
056300              CLOSE  CSV-OUT-4.
056400 AC094-EXIT.
056500     EXIT.
056600*
056700 AC095-CLOSE-CSV-5.
056800     IF       WS-CSV5-STATUS  =  "00"
056900              CLOSE  CSV-OUT-5.
057000 AC095-EXIT.
057100     EXIT.
057200*
057300 AC096-CLOSE-CSV-6.
057400     IF       WS-CSV6-STATUS  =  "00"
057500              CLOSE  CSV-OUT-6.
057600 AC096-EXIT.
057700     EXIT.
057800*
057900*    BUILD "TIMELOGGED,VAR1,VAR2,..." FOR WHICHEVER TABLE
058000*    BF-CSV-IX CURRENTLY POINTS AT.
058100 BD000-BUILD-HEADER.
058200     MOVE     SPACES  TO  WS-CSV-LINE-BUILD.
058300     MOVE     1       TO  WS-CSV-LEN.
058400     STRING   "Timelogged"  DELIMITED BY  SIZE
058500              INTO WS-CSV-LINE-BUILD
058600              WITH POINTER WS-CSV-LEN.
058700     PERFORM  BD010-ADD-HEADER-CELL  THRU  BD010-EXIT
058800              VARYING  VX  FROM  1  BY  1
058900              UNTIL    VX  >  BF-CSV-VAR-COUNT (BF-CSV-IX).
059000 BD000-EXIT.
059100     EXIT.
059200*
059300 BD010-ADD-HEADER-CELL.
059400     STRING   ","                             DELIMITED BY  SIZE
059500              BF-CSV-VAR-NAME (BF-CSV-IX, VX) DELIMITED BY  SPACE
059600              INTO WS-CSV-LINE-BUILD
059700              WITH POINTER WS-CSV-LEN.
059800 BD010-EXIT.
059900     EXIT.
060000*
060100*    BUILD ONE DATA ROW FOR WHICHEVER TABLE BF-CSV-IX CURRENTLY
060200*    POINTS AT, USING THE SAVED TIMELOGGED AND THE VALUES
060300*    COLLECTED IN WS-ROW-TABLE FOR THAT TABLE'S VARIABLES.
060400 BD020-BUILD-ROW.
060500     MOVE     SPACES  TO  WS-CSV-LINE-BUILD.
060600     MOVE     1       TO  WS-CSV-LEN.
060700     STRING   WS-SAVE-TIMELOGGED  DELIMITED BY  SIZE
060800              INTO WS-CSV-LINE-BUILD
060900              WITH POINTER WS-CSV-LEN.
061000     PERFORM  BD030-ADD-ROW-CELL  THRU  BD030-EXIT
061100              VARYING  VX  FROM  1  BY  1
061200              UNTIL    VX  >  BF-CSV-VAR-COUNT (BF-CSV-IX).
061300 BD020-EXIT.
061400     EXIT.
061500*
061600 BD030-ADD-ROW-CELL.
061700     STRING   ","                              DELIMITED BY  SIZE
061800              WS-ROW-VALUE (BF-CSV-IX, VX)     DELIMITED BY  SPACE
061900              INTO WS-CSV-LINE-BUILD
062000              WITH POINTER WS-CSV-LEN.
062100 BD030-EXIT.
062200     EXIT.
062300*
062400 MAIN-EXIT.
062500     EXIT     PROGRAM.
062600*
