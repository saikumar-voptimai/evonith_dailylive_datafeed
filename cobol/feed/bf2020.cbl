000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        RENAME-MAP / POINT-BUILDER                  *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2020.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        22/08/86.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         READS THE CLEANED WK-RAW-FEED WORK FILE
002100*                     WRITTEN BY BF2010, ONE KEY/VALUE PAIR AT
002200*                     A TIME, AND BUILDS ONE OUTPUT LINE PER
002300*                     MEASUREMENT GROUP PER LOGICAL RECORD - A
002400*                     LOGICAL RECORD BEING ALL THE PAIRS THAT
002500*                     SHARE ONE TIMELOGGED VALUE (R7).
002600*
002700*                     EACH RAW KEY IS CLASSIFIED BY BF2050,
002800*                     EXCLUDED-FIELD NAMES ARE DROPPED (R6), AND
002900*                     THE VALUE IS CONVERTED TO NUMERIC BY BF2070
003000*                     (R5, R9) - A NULL CONVERSION DROPS THE
003100*                     PAIR RATHER THAN EMITTING IT.
003200*
003300*                     WHEN THE TIMELOGGED VALUE CHANGES (OR AT
003400*                     END OF FILE) THE LINES BUILT SO FAR ARE
003500*                     STAMPED WITH THE RECORD'S EPOCH-SECONDS
003600*                     (BF2060, R8) AND APPENDED TO BF-POINTS-
003700*                     TABLE FOR BF2030 TO WRITE OUT.
003800*
003900*    CALLED BY.       BF2000.
004000*    CALLED MODULES.  BF2050, BF2060, BF2070.
004100*
004200*    FILES USED.      WK-RAW-FEED (IN).
004300*
004400* CHANGES:
004410* 22/08/86 VBC - 1.00 FIRST CUT OF THE REGISTER LINE BUILDER -
004411*                     ASSEMBLES ONE PRINT LINE PER TRANSACTION
004412*                     FROM TABLE-HELD FIELD DEFINITIONS.
004415* 14/03/90 KSP - 1.01 FIELD-APPEND SCRATCH AREA ADDED - BUILDING
004416*                     THE LINE DIRECTLY INTO THE PRINT RECORD WAS
004417*                     OVERWRITING EARLIER FIELDS ON LONG LINES.
004420* 30/11/94 VBC - 1.02 TABLE DRIVEN FIELD LIST WIDENED FROM 40 TO
004421*                     80 COLUMNS' WORTH OF SOURCE DATA.
004425* 17/12/98 VBC - 1.03 CENTURY WINDOW ADDED AHEAD OF THE
004426*                     MILLENNIUM - REGISTER DATES RE-TESTED
004427*                     ACROSS 1999/2000.
004430* 21/01/99 TWD - 1.04 Y2K SIGN-OFF PASS COMPLETED.
004435* 19/02/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00.
004440* 08/10/13 VBC - 2.01 REPORT WRITER USAGE DROPPED IN FAVOUR OF
004441*                     HAND-BUILT LINES - THE LATER COMPILER
004442*                     LICENCE HERE DOES NOT COVER REPORT WRITER
004443*                     ON THIS CLASS OF JOB.
004445* 25/06/20 VBC - 2.02 GROUP CLASSIFICATION MOVED OUT TO ITS OWN
004446*                     CALLED MODULE (MAPS01) SO MORE THAN ONE
004447*                     REGISTER PROGRAM COULD SHARE IT.
004450* 14/12/25 VBC - 3.00 LAST OUTING AS THE REGISTER LINE BUILDER
004451*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
004500* 10/01/26 VBC - 1.00 RETASKED AS THE BF2 FEED POINT-BUILDER,
004600*                     TAKING THE RECORD-AT-A-TIME READ AGAINST
004650*                     TABLE DATA SHAPE FROM PYRGSTR - REPORT
004800*                     WRITER REPLACED BY BUILDING LINE-PROTOCOL
004900*                     TEXT A FIELD AT A TIME WITH STRING.
005000* 14/01/26 VBC - 1.01 GROUP LINE NOW BUILT INTO A SCRATCH AREA
005100*                     BEFORE THE STRING BACK INTO THE TABLE
005200*                     ENTRY - STRINGING A FIELD BACK INTO ITSELF
005300*                     WAS GIVING GARBLED OUTPUT ON LONGER LINES.
005310* 16/01/26 VBC - 1.02 THAT SCRATCH-AREA FIX STILL SCANNED THE
005320*                     LINE-SO-FAR WITH DELIMITED BY SPACE, WHICH
005330*                     CUT THE LINE OFF AT THE SPACE AFTER THE
005340*                     GROUP NAME - NOW APPENDING WITH A STRING
005350*                     POINTER INSTEAD OF RE-SCANNING EACH TIME.
005400*
005500*************************************************************************
005600*
005700* COPYRIGHT NOTICE.
005800* ****************
005900*
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006200* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
006300* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
006400*
006500*************************************************************************
006600*
006700 ENVIRONMENT             DIVISION.
006800*>===============================
006900*
007000 CONFIGURATION           SECTION.
007100 SPECIAL-NAMES.
007200     C01                 IS TOP-OF-FORM.
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500     SELECT   WK-RAW-FEED ASSIGN     WS-WORK-NAME
007600                          ORGANIZATION LINE SEQUENTIAL
007700                          STATUS      WS-WORK-STATUS.
007800*
007900 DATA                    DIVISION.
008000*>===============================
008100*
008200 FILE SECTION.
008300*
008400 FD  WK-RAW-FEED.
008500 COPY "WSBFRAW.COB".
008600*
008700 WORKING-STORAGE SECTION.
008800*>-----------------------
008900*
009000 77  Prog-Name           PIC X(15)      VALUE "BF2020 (1.02)".
009100 77  WS-POS-START        PIC S9(5)      COMP.
009400*
009500 01  WS-DATA.
009600     03  WS-WORK-NAME    PIC X(60).
009700     03  WS-WORK-STATUS  PIC XX         VALUE ZERO.
009800     03  WS-EOF-SWITCH   PIC X          VALUE "N".
009900         88  WS-EOF                    VALUE "Y".
010000     03  WS-FIRST-REC-SWITCH PIC X      VALUE "Y".
010100     03  WS-SAVE-TIMELOGGED PIC X(22)   VALUE SPACES.
010200     03  FILLER          PIC X(08).
010300*
010400*    RUNNING EPOCH-SECONDS FOR THE LOGICAL RECORD CURRENTLY
010500*    BEING BUILT - SET ONCE PER RECORD, USED FOR EVERY GROUP
010600*    LINE STARTED BY THAT RECORD.
010700 01  WS-EPOCH-DATA.
010800     03  WS-EPOCH-SAVE   PIC 9(10)      COMP  VALUE ZERO.
010900     03  WS-EPOCH-DISPLAY PIC 9(10).
011000 01  WS-EPOCH-SAVE-BYTES REDEFINES WS-EPOCH-DATA.
011100     03  FILLER          PIC X(14).
011200*
011300*    EDITED VIEW OF A CONVERTED VALUE, TRIMMED BEFORE IT IS
011400*    STRUNG INTO THE FIELD=VALUE TOKEN.
011500 01  WS-VALUE-EDIT.
011600     03  WS-EDIT-VALUE   PIC -(9)9.9999.
011700 01  WS-VALUE-EDIT-BYTES REDEFINES WS-VALUE-EDIT PIC X(15).
011800*
011900 01  WS-WORK-AREAS.
012000     03  WS-TRIM-WORK    PIC X(15)      VALUE SPACES.
012100     03  WS-FIELD-PIECE  PIC X(45)      VALUE SPACES.
012300*
012400*    ONE LINE-IN-PROGRESS PER MEASUREMENT GROUP, HELD IN THE
012500*    SAME PRIORITY ORDER AS BF-GROUP-NAME IN WSBFNAM. WS-GL-LEN
012510*    IS THE STRING POINTER FOR THE NEXT BYTE TO BE WRITTEN - THE
012520*    LINE TEXT CARRIES AN EMBEDDED SPACE (THE GROUP-NAME
012530*    SEPARATOR) SO IT CANNOT BE RE-SCANNED WITH DELIMITED BY
012540*    SPACE WITHOUT LOSING EVERYTHING AFTER THE FIRST FIELD.
012600 01  WS-GROUP-LINES.
012700     03  WS-GL-ENTRY OCCURS 6 TIMES.
012800         05  WS-GL-STARTED PIC X       VALUE SPACE.
012810         05  WS-GL-LEN     PIC S9(5)   COMP.
012900         05  WS-GL-TEXT    PIC X(300)  VALUE SPACES.
013000*    DEBUG BYTE VIEW OF THE FILE NAME/STATUS WORK AREA ABOVE -
013100*    USED WHEN SITE REPORTS A RUN THAT WROTE NO POINT LINES.
013200 01  WS-DATA-DEBUG REDEFINES WS-DATA PIC X(94).
013300*
013500 LINKAGE                 SECTION.
013600*>-----------------------------
013700*
013800 COPY "WSBFCALL.COB".
013900 COPY "WSBFNAM.COB".
014000 COPY "WSBFMAP.COB".
014100 COPY "WSBFPTS.COB".
014200*
014300 PROCEDURE DIVISION      USING  BF-CALLING-DATA
014400                                BF-GROUP-DEFS
014500                                BF-MAP-TABLE
014600                                BF-POINTS-TABLE.
014700*>================================================
014800*
014900 AA000-MAIN              SECTION.
015000*>***********************************
015100 AA000-MAIN-PARA.
015200     MOVE     BF-CD-WORK-PATH  TO  WS-WORK-NAME.
015300     MOVE     ZERO   TO  BF-PTS-COUNT.
015400     MOVE     "N"    TO  WS-EOF-SWITCH.
015500     MOVE     "Y"    TO  WS-FIRST-REC-SWITCH.
015600     MOVE     1      TO  BF-CD-SUCCESS-FLAG.
015700     PERFORM  AC000-CLEAR-GROUP-LINES  THRU  AC000-EXIT.
015800*
015900     OPEN     INPUT  WK-RAW-FEED.
016000     IF       WS-WORK-STATUS  NOT =  "00"
016100              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG
016200              GO TO  MAIN-EXIT.
016300*
016400     PERFORM  AB000-READ-ONE-PAIR  THRU  AB000-EXIT
016500              UNTIL    WS-EOF.
016600     IF       WS-FIRST-REC-SWITCH  =  "N"
016700              PERFORM  AD000-FLUSH-GROUP-LINES  THRU  AD000-EXIT.
016800*
016900     CLOSE    WK-RAW-FEED.
016910     MOVE     BF-PTS-COUNT  TO  BF-CD-NUM-POINTS.
017000     GO       TO  MAIN-EXIT.
017100*
017200 AB000-READ-ONE-PAIR.
017300     READ     WK-RAW-FEED
017400              AT END
017500                   MOVE  "Y"  TO  WS-EOF-SWITCH
017600                   GO TO  AB000-EXIT.
017700     IF       WS-FIRST-REC-SWITCH  =  "Y"
017800              MOVE  BF-TIMELOGGED  TO  WS-SAVE-TIMELOGGED
017900              MOVE  "N"            TO  WS-FIRST-REC-SWITCH
018000     ELSE
018100              IF    BF-TIMELOGGED  NOT =  WS-SAVE-TIMELOGGED
018200                    PERFORM  AD000-FLUSH-GROUP-LINES  THRU  AD000-EXIT
018300                    PERFORM  AC000-CLEAR-GROUP-LINES  THRU  AC000-EXIT
018400                    MOVE  BF-TIMELOGGED  TO  WS-SAVE-TIMELOGGED
018500              END-IF
018600     END-IF.
018700     PERFORM  BA000-CLASSIFY-AND-BUILD  THRU  BA000-EXIT.
018800 AB000-EXIT.
018900     EXIT.
019000*
019100*    CLASSIFY ONE RAW KEY (R4), DROP IT IF EXCLUDED (R6) OR
019200*    UNCONVERTIBLE (R5), OTHERWISE APPEND field=value TO THE
019300*    GROUP LINE IT BELONGS TO.
019400 BA000-CLASSIFY-AND-BUILD.
019500     MOVE     SPACES  TO  BF-CD-RAW-KEY.
019600     MOVE     BF-RAW-KEY  TO  BF-CD-RAW-KEY.
019700     CALL     "BF2050"  USING  BF-CALLING-DATA
019800                               BF-GROUP-DEFS
019900                               BF-MAP-TABLE.
020000     IF       BF-CD-FOUND-FLAG  NOT =  "Y"
020100              GO TO  BA000-EXIT.
020200*
020300     IF       BF-CD-FIELD  =  BF-EXCL-FIELD
020400              GO TO  BA000-EXIT.
020500*
020600     MOVE     SPACES  TO  BF-CD-RAW-VALUE.
020700     MOVE     BF-RAW-VALUE  TO  BF-CD-RAW-VALUE.
020800     CALL     "BF2070"  USING  BF-CALLING-DATA.
020900     IF       BF-CD-NULL-FLAG  =  "Y"
021000              GO TO  BA000-EXIT.
021100*
021200     SET      BF-GRP-IX  TO  1.
021300     SEARCH   BF-GROUP-NAME
021400              AT END
021500                   GO TO  BA000-EXIT
021600              WHEN BF-GROUP-NAME (BF-GRP-IX)  =  BF-CD-GROUP
021700                   PERFORM  BC000-APPEND-FIELD  THRU  BC000-EXIT.
021800 BA000-EXIT.
021900     EXIT.
022000*
022100*    ADD ONE field=value TOKEN TO ITS GROUP'S LINE, STARTING
022200*    THE LINE WITH THE GROUP NAME IF THIS IS ITS FIRST FIELD.
022300 BC000-APPEND-FIELD.
022400     MOVE     BF-CD-NUMERIC-VALUE  TO  WS-EDIT-VALUE.
022500     MOVE     ZERO  TO  WS-POS-START.
022600     INSPECT  WS-EDIT-VALUE  TALLYING  WS-POS-START  FOR LEADING SPACE.
022700     MOVE     SPACES  TO  WS-TRIM-WORK.
022800     MOVE     WS-EDIT-VALUE (WS-POS-START + 1:15 - WS-POS-START)
022900              TO  WS-TRIM-WORK.
023000     MOVE     SPACES  TO  WS-FIELD-PIECE.
023100     STRING   BF-CD-FIELD  DELIMITED BY  SPACE
023200              "="          DELIMITED BY  SIZE
023300              WS-TRIM-WORK DELIMITED BY  SPACE
023400              INTO WS-FIELD-PIECE.
023500*
023600     IF       WS-GL-STARTED (BF-GRP-IX)  =  "Y"
023700              STRING  ","            DELIMITED BY  SIZE
023800                      WS-FIELD-PIECE DELIMITED BY  SPACE
023900                      INTO WS-GL-TEXT (BF-GRP-IX)
024000                      WITH POINTER WS-GL-LEN (BF-GRP-IX)
024100     ELSE
024200              STRING  BF-GROUP-NAME (BF-GRP-IX) DELIMITED BY  SPACE
024300                      " "                        DELIMITED BY  SIZE
024400                      WS-FIELD-PIECE             DELIMITED BY  SPACE
024500                      INTO WS-GL-TEXT (BF-GRP-IX)
024600                      WITH POINTER WS-GL-LEN (BF-GRP-IX)
024700              MOVE  "Y"  TO  WS-GL-STARTED (BF-GRP-IX).
024800 BC000-EXIT.
024900     EXIT.
025000*
025100*    STAMP EVERY GROUP LINE STARTED FOR THIS LOGICAL RECORD
025200*    WITH ITS EPOCH-SECONDS (R8) AND APPEND IT TO THE POINTS
025300*    TABLE FOR BF2030 TO WRITE OUT.
025400 AD000-FLUSH-GROUP-LINES.
025600     MOVE     WS-SAVE-TIMELOGGED  TO  BF-CD-TIMELOGGED.
025700     SET      BF-CD-FN-CONVERT-EPOCH  TO  TRUE.
025800     CALL     "BF2060"  USING  BF-CALLING-DATA.
025900     MOVE     BF-CD-EPOCH-SECONDS  TO  WS-EPOCH-SAVE.
026000     MOVE     WS-EPOCH-SAVE        TO  WS-EPOCH-DISPLAY.
026100     PERFORM  AE000-EMIT-ONE-GROUP  THRU  AE000-EXIT
026200              VARYING  BF-GRP-IX  FROM  1  BY  1
026300              UNTIL    BF-GRP-IX  >  BF-GROUP-COUNT.
026400 AD000-EXIT.
026500     EXIT.
026600*
026700 AE000-EMIT-ONE-GROUP.
026800     IF       WS-GL-STARTED (BF-GRP-IX)  NOT =  "Y"
026900              GO TO  AE000-EXIT.
027000     STRING   " "              DELIMITED BY  SIZE
027100              WS-EPOCH-DISPLAY DELIMITED BY  SIZE
027200              INTO WS-GL-TEXT (BF-GRP-IX)
027300              WITH POINTER WS-GL-LEN (BF-GRP-IX).
027400     IF       BF-PTS-COUNT  <  2000
027500              ADD   1  TO  BF-PTS-COUNT
027600              SET   BF-PTS-IX  TO  BF-PTS-COUNT
027700              MOVE  WS-GL-TEXT (BF-GRP-IX)  TO  BF-PTS-LINE (BF-PTS-IX).
027800 AE000-EXIT.
027900     EXIT.
028000*
028100*    RESET ALL SIX GROUP LINES TO NOT-STARTED, EMPTY, WITH THE
028200*    STRING POINTER BACK AT THE FIRST BYTE - CALLED ONCE AT THE
028300*    START OF THE RUN AND AGAIN AFTER EVERY FLUSH.
028400 AC000-CLEAR-GROUP-LINES.
028500     PERFORM  AC010-CLEAR-ONE-GROUP  THRU  AC010-EXIT
028600              VARYING  BF-GRP-IX  FROM  1  BY  1
028700              UNTIL    BF-GRP-IX  >  BF-GROUP-COUNT.
028800 AC000-EXIT.
028900     EXIT.
029000*
029100 AC010-CLEAR-ONE-GROUP.
029200     MOVE     SPACE   TO  WS-GL-STARTED (BF-GRP-IX).
029300     MOVE     1       TO  WS-GL-LEN (BF-GRP-IX).
029400     MOVE     SPACES  TO  WS-GL-TEXT (BF-GRP-IX).
029500 AC010-EXIT.
029600     EXIT.
029700*
029800 MAIN-EXIT.
029900     EXIT     PROGRAM.
030000*
