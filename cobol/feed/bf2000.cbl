000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        BATCH DRIVER - DAILY/LIVE DATE LOOP          *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2000.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        01/11/82.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         TOP OF THE BF2 FEED RUN. TAKES BF-RUN-PARMS
002100*                     FROM THE SITE'S COMMAND-FILE STUB (ONE DATE,
002200*                     A START/END RANGE, OR LIVE MODE), BUILDS THE
002300*                     LIST OF BUSINESS DATES TO PROCESS, AND FOR
002400*                     EACH ONE IN TURN CALLS BF2010 (CLEAN) THEN
002500*                     BF2020 (BUILD POINTS) THEN BF2030 (WRITE
002600*                     POINTS/CSV) - A FAILURE ON ONE DATE STOPS
002700*                     THAT DATE ONLY, NOT THE REST OF THE RUN.
002800*
002900*                     EVERY DATE PROCESSED - GOOD OR BAD - IS
003000*                     UPSERTED TO THE RUN LEDGER AND PICKED UP IN
003100*                     THE END-OF-RUN CONTROL-TOTAL LISTING.
003200*
003300*    CALLED BY.       SITE COMMAND-FILE STUB.
003400*    CALLED MODULES.  BF2010, BF2020, BF2030, BF2060.
003500*
003600*    FILES USED.      RENAME-MAP (IN), RUN-LEDGER (I-O),
003700*                     BFLIST (OUT).
003800*
003900* CHANGES:
003905* 01/11/82 VBC - 1.00 FIRST CUT OF THE PAYROLL START-OF-DAY DRIVER,
003906*                     FOLLOWING THE SHAPE OF THE SALES START-OF-DAY
003907*                     ROUTINE ALREADY RUNNING ON THIS SITE.
003910* 17/07/85 RJC - 1.01 SECOND OPERATOR CONFIRMATION ADDED BEFORE THE
003911*                     DAY IS ROLLED FORWARD - ONE PROMPT WAS TOO
003912*                     EASY TO ANSWER BY REFLEX.
003915* 09/03/89 VBC - 1.02 FOUR-WEEKLY AND MONTHLY PAYROLL CYCLES NOW
003916*                     SUPPORTED ALONGSIDE WEEKLY.
003920* 14/02/92 VBC - 1.03 DATE FORMAT NOW TAKEN FROM THE SYSTEM
003921*                     PARAMETER RECORD RATHER THAN COMPILED IN.
003925* 21/10/98 VBC - 1.04 CENTURY WINDOW ADDED AHEAD OF THE MILLENNIUM
003926*                     - TWO DIGIT YEARS BELOW 50 NOW READ AS 20XX.
003930* 08/01/99 TWD - 1.05 Y2K SIGN-OFF PASS - DAY ROLL-FORWARD RE-
003931*                     CHECKED ACROSS THE 1999/2000 BOUNDARY.
003935* 11/03/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00 - THE
003936*                     EXPORT-CONTROLLED ENCRYPTION MODULE THAT CAME
003937*                     WITH THE OLD COMPILER WAS STRIPPED OUT.
003940* 25/11/11 VBC - 2.01 MULTI DATE-FORMAT SUPPORT ADDED - UK, USA
003941*                     AND INTERNATIONAL.
003945* 19/01/17 VBC - 2.02 UPGRADED FOR RDB PROCESSING ALONGSIDE THE
003946*                     ORIGINAL INDEXED FILE SET.
003950* 22/04/24 VBC -      COPYRIGHT NOTICE UPDATED, SUPERSEDING ALL
003951*                     EARLIER NOTICES.
003955* 03/12/25 VBC - 3.00 LAST RUN AS THE PAYROLL START-OF-DAY DRIVER
003956*                     BEFORE THE BLAST FURNACE FEED WORK BELOW.
004000* 16/01/26 VBC - 1.00 TAKEN FROM PY000, RETASKED AS BF2000 - THE
004100*                     LINKAGE-PASSED PARAMETER RECORD SHAPE CARRIES
004200*                     OVER, BUT THE SCREEN-BASED START-OF-DAY MENU
004300*                     ITSELF DOES NOT TRANSLATE, THIS IS A CLEAN
004400*                     BATCH LOOP.
004500* 16/01/26 VBC - 1.00 PROCESS-ID IS NOT AVAILABLE FROM THIS SITE'S
004600*                     COMPILER - THE HUNDREDTHS-DROPPED CLOCK
004700*                     READING IN AB025 STANDS IN FOR ONE, GOOD
004800*                     ENOUGH TO TELL ONE RUN'S LEDGER/LOG ENTRIES
004900*                     APART FROM ANOTHER.
005000*
005100*************************************************************************
005200*
005300* COPYRIGHT NOTICE.
005400* ****************
005500*
005600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005700* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
005800* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
005900* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
006000*
006100*************************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*>===============================
006500*
006600 CONFIGURATION           SECTION.
006700 SPECIAL-NAMES.
006800     C01                 IS TOP-OF-FORM.
006900 INPUT-OUTPUT            SECTION.
007000 FILE-CONTROL.
007100     SELECT   RENAME-MAP  ASSIGN     "RENAME-MAP"
007200                          ORGANIZATION LINE SEQUENTIAL
007300                          STATUS      WS-MAP-STATUS.
007400     SELECT   RUN-LEDGER  ASSIGN     "RUN-LEDGER"
007500                          ORGANIZATION INDEXED
007600                          ACCESS      DYNAMIC
007700                          RECORD KEY  LDG-KEY
007800                          STATUS      WS-LEDGER-STATUS.
007900     SELECT   BFLIST      ASSIGN     "BFLIST"
008000                          ORGANIZATION LINE SEQUENTIAL
008100                          STATUS      WS-BFLIST-STATUS.
008200*
008300 DATA                    DIVISION.
008400*>===============================
008500*
008600 FILE SECTION.
008700*
008800 FD  RENAME-MAP.
008900 01  RENAME-MAP-RECORD.
009000     03  RMF-RAW-KEY         PIC X(40).
009100     03  RMF-GROUP           PIC X(20).
009200     03  RMF-FIELD           PIC X(30).
009300     03  FILLER              PIC X(02).
009400*
009500 FD  RUN-LEDGER.
009600 COPY "WSBFLDG.COB".
009700*
009800 FD  BFLIST.
009900 01  BFLIST-RECORD           PIC X(132).
010000*
010100 WORKING-STORAGE SECTION.
010200*>-----------------------
010300*
010400 77  Prog-Name               PIC X(15)   VALUE "BF2000 (1.00)".
010500 77  WS-DATE-IX              PIC 9(03)   COMP.
010600 77  WS-PARM-LEN             PIC S9(5)   COMP.
010700*
010800 01  WS-FILE-STATUSES.
010900     03  WS-MAP-STATUS       PIC XX      VALUE ZERO.
011000     03  WS-LEDGER-STATUS    PIC XX      VALUE ZERO.
011100     03  WS-BFLIST-STATUS    PIC XX      VALUE ZERO.
011200     03  FILLER              PIC X(04).
011300*
011400 01  WS-SWITCHES.
011500     03  WS-PARMS-BAD-SWITCH   PIC X     VALUE "N".
011600         88  WS-PARMS-BAD                VALUE "Y".
011700     03  WS-RANGE-DONE-SWITCH  PIC X     VALUE "N".
011800         88  WS-RANGE-DONE               VALUE "Y".
011900     03  WS-LDG-FOUND-SWITCH   PIC X     VALUE "N".
012000         88  WS-LDG-FOUND                VALUE "Y".
012100     03  WS-DATA-EXISTS-SWITCH PIC X     VALUE "N".
012200     03  WS-SHOULD-WRITE-SWITCH PIC X    VALUE "Y".
012300         88  WS-SHOULD-WRITE             VALUE "Y".
012400     03  FILLER              PIC X(04).
012500*
012600 01  WS-RUN-TOTALS.
012700     03  WS-DATE-COUNT       PIC 9(03)   COMP  VALUE ZERO.
012800     03  WS-DATES-OK         PIC 9(03)   COMP  VALUE ZERO.
012900     03  WS-DATES-FAILED     PIC 9(03)   COMP  VALUE ZERO.
013000     03  WS-TOTAL-RECORDS    PIC 9(07)   COMP  VALUE ZERO.
013100     03  WS-TOTAL-POINTS     PIC 9(07)   COMP  VALUE ZERO.
013200     03  FILLER              PIC X(10).
013300*
013400*    ONE ENTRY PER BUSINESS DATE TO BE PROCESSED THIS RUN -
013500*    MM-DD-YYYY, OR THE SINGLE ENTRY "live" IN LIVE MODE.
013600 01  WS-DATE-LIST-ENTRIES.
013700     03  WS-DATE-ENTRY       PIC X(10)   OCCURS 400 TIMES.
013800     03  FILLER              PIC X(04).
013900*    DEBUG BYTE VIEW OF THE DATE LIST - USED WHEN SITE REPORTS A
014000*    RANGE THAT BUILT THE WRONG NUMBER OF DATES.
014100 01  WS-DATE-LIST-DEBUG REDEFINES WS-DATE-LIST-ENTRIES.
014200     03  FILLER              PIC X(4004).
014300*
014400 01  WS-CURRENT-DATE         PIC X(10)   VALUE SPACES.
014500*
014600*    ONE LINE PER DATE PROCESSED, FOR THE END-OF-RUN LISTING (R14).
014700 01  WS-SUMMARY-TABLE.
014800     03  WS-SUMMARY-ENTRY OCCURS 400 TIMES.
014900         05  WS-SUM-DATE     PIC X(10).
015000         05  WS-SUM-RECORDS  PIC 9(07)   COMP.
015100         05  WS-SUM-POINTS   PIC 9(07)   COMP.
015200         05  WS-SUM-STATUS   PIC X(04).
015300     03  FILLER              PIC X(04).
015400*
015500*    TODAY'S CALENDAR DATE/CLOCK, REBUILT ONCE PER DATE PROCESSED
015600*    (AB025) - USED FOR THE RUN-TIME STAMP, THE LIVE-MODE LOG
015700*    NAME, AND THE STAND-IN PROCESS IDENTIFIER.
015800 01  WS-SYS-DATE             PIC 9(06)   VALUE ZERO.
015900 01  WS-SYS-DATE-BROKEN REDEFINES WS-SYS-DATE.
016000     03  WS-SD-YY            PIC 99.
016100     03  WS-SD-MM            PIC 99.
016200     03  WS-SD-DD            PIC 99.
016300 01  WS-SYS-TIME-8           PIC 9(08)   VALUE ZERO.
016400 01  WS-SYS-TIME-8-BROKEN REDEFINES WS-SYS-TIME-8.
016500     03  WS-PT-HH            PIC 99.
016600     03  WS-PT-MM            PIC 99.
016700     03  WS-PT-SS            PIC 99.
016800     03  WS-PT-HS            PIC 99.
016900 01  WS-YEAR4                PIC X(04)   VALUE SPACES.
017000 01  WS-TODAY-DATE           PIC X(10)   VALUE SPACES.
017100 01  WS-TODAY-TIME-HYPHEN    PIC X(08)   VALUE SPACES.
017200 01  WS-TODAY-TIME-COLON     PIC X(08)   VALUE SPACES.
017300 01  WS-PID-DISPLAY          PIC 9(07)   VALUE ZERO.
017400*
017500*    END-OF-RUN LISTING LINES.
017600 01  WS-REPORT-HEADER        PIC X(45)   VALUE
017700         "DATE        RECORDS   POINT-LINES   STATUS".
017800 01  WS-REPORT-LINE.
017900     03  WS-RL-DATE          PIC X(10).
018000     03  FILLER              PIC X(03)   VALUE SPACES.
018100     03  WS-RL-RECORDS       PIC ZZZZ9.
018200     03  FILLER              PIC X(08)   VALUE SPACES.
018300     03  WS-RL-POINTS        PIC ZZZZ9.
018400     03  FILLER              PIC X(05)   VALUE SPACES.
018500     03  WS-RL-STATUS        PIC X(04).
018600*    DEBUG BYTE VIEW OF ONE DETAIL LINE - USED WHEN SITE REPORTS
018700*    A COLUMN OUT OF LINE ON THE PRINTED LISTING.
018800 01  WS-REPORT-LINE-DEBUG REDEFINES WS-REPORT-LINE PIC X(35).
018900 01  WS-TOTALS-LINE.
019000     03  WS-TL-LABEL         PIC X(08).
019100     03  FILLER              PIC X(01)   VALUE SPACES.
019200     03  WS-TL-RECORDS       PIC ZZZZ9.
019300     03  FILLER              PIC X(08)   VALUE SPACES.
019400     03  WS-TL-POINTS        PIC ZZZZ9.
019500     03  FILLER              PIC X(05)   VALUE SPACES.
019600     03  WS-TL-DETAIL        PIC X(40).
019700 77  WS-ED-DATE-COUNT        PIC ZZZ9.
019800 77  WS-ED-FAILED            PIC ZZZ9.
019900*
020000 LINKAGE                 SECTION.
020100*>-----------------------------
020200*
020300 COPY "WSBFRUN.COB".
020400 COPY "WSBFCALL.COB".
020500 COPY "WSBFNAM.COB".
020600 COPY "WSBFMAP.COB".
020700 COPY "WSBFPTS.COB".
020800*
020900 PROCEDURE DIVISION      USING  BF-RUN-PARMS.
021000*>=========================================
021100*
021200 AA000-MAIN              SECTION.
021300*>***********************************
021400 AA000-MAIN-PARA.
021500     MOVE     ZERO   TO  WS-DATE-COUNT  WS-DATES-OK  WS-DATES-FAILED
021600                         WS-TOTAL-RECORDS  WS-TOTAL-POINTS.
021700     MOVE     ZERO   TO  BF-RUN-DATES-OK  BF-RUN-DATES-FAILED
021800                         BF-RUN-TOTAL-RECORDS  BF-RUN-TOTAL-POINTS.
021900     PERFORM  AA005-VALIDATE-PARMS  THRU  AA005-EXIT.
022000     IF       WS-PARMS-BAD
022100              PERFORM  AA006-REPORT-BAD-PARMS  THRU  AA006-EXIT
022200              GO TO  MAIN-EXIT.
022300*
022400     PERFORM  AA020-LOAD-RENAME-MAP  THRU  AA020-EXIT.
022500     PERFORM  AA070-OPEN-LEDGER      THRU  AA070-EXIT.
022600     PERFORM  AA010-BUILD-DATE-LIST  THRU  AA010-EXIT.
022700     PERFORM  AA030-PROCESS-ALL-DATES  THRU  AA030-EXIT.
022800     PERFORM  AA095-CLOSE-LEDGER     THRU  AA095-EXIT.
022900     PERFORM  AA090-PRINT-SUMMARY    THRU  AA090-EXIT.
023000*
023100     MOVE     WS-DATES-OK       TO  BF-RUN-DATES-OK.
023200     MOVE     WS-DATES-FAILED   TO  BF-RUN-DATES-FAILED.
023300     MOVE     WS-TOTAL-RECORDS  TO  BF-RUN-TOTAL-RECORDS.
023400     MOVE     WS-TOTAL-POINTS   TO  BF-RUN-TOTAL-POINTS.
023500     GO       TO  MAIN-EXIT.
023600*
023700*    ONE DATE, A START/END RANGE, OR LIVE MODE MUST BE GIVEN -
023800*    NEITHER SUPPLIED IS AN ERROR (BATCH DRIVER STEP 1).
023900 AA005-VALIDATE-PARMS.
024000     MOVE     "N"  TO  WS-PARMS-BAD-SWITCH.
024100     IF       BF-RUN-MODE (1:4)  =  "live"
024200              GO TO  AA005-EXIT.
024300     IF       BF-RUN-DATE  =  SPACES
024400         AND  (BF-RUN-STARTDATE  =  SPACES
024500         OR    BF-RUN-ENDDATE    =  SPACES)
024600              MOVE  "Y"  TO  WS-PARMS-BAD-SWITCH.
024700 AA005-EXIT.
024800     EXIT.
024900*
025000 AA006-REPORT-BAD-PARMS.
025100     OPEN     OUTPUT  BFLIST.
025200     MOVE     SPACES  TO  BFLIST-RECORD.
025300     MOVE     "*** BF2000 - NO DATE OR DATE RANGE SUPPLIED - RUN ABORTED ***"
025400              TO  BFLIST-RECORD.
025500     WRITE    BFLIST-RECORD.
025600     CLOSE    BFLIST.
025700 AA006-EXIT.
025800     EXIT.
025900*
026000*    LOAD THE SIX-GROUP RENAME MAP INTO BF-MAP-TABLE (R4) - AN
026100*    ABSENT OR EMPTY MAP FILE LEAVES THE TABLE EMPTY, WHICH JUST
026200*    MEANS EVERY RAW KEY WILL BE DROPPED AS UNKNOWN, NOT AN ABORT.
026300 AA020-LOAD-RENAME-MAP.
026400     MOVE     ZERO  TO  BF-MAP-ENTRY-COUNT.
026500     OPEN     INPUT  RENAME-MAP.
026600     IF       WS-MAP-STATUS  NOT =  "00"
026700              GO TO  AA020-EXIT.
026800     PERFORM  AA021-READ-ONE-MAP-LINE  THRU  AA021-EXIT
026900              UNTIL    WS-MAP-STATUS  =  "10"
027000              OR       BF-MAP-ENTRY-COUNT  >=  500.
027100     CLOSE    RENAME-MAP.
027200 AA020-EXIT.
027300     EXIT.
027400*
027500 AA021-READ-ONE-MAP-LINE.
027600     READ     RENAME-MAP
027700              AT END
027800                   MOVE  "10"  TO  WS-MAP-STATUS
027900                   GO TO  AA021-EXIT.
028000     ADD      1  TO  BF-MAP-ENTRY-COUNT.
028100     SET      BF-MAP-IX  TO  BF-MAP-ENTRY-COUNT.
028200     MOVE     RMF-RAW-KEY  TO  BF-MAP-T-RAW-KEY (BF-MAP-IX).
028300     MOVE     RMF-GROUP    TO  BF-MAP-T-GROUP   (BF-MAP-IX).
028400     MOVE     RMF-FIELD    TO  BF-MAP-T-FIELD   (BF-MAP-IX).
028500 AA021-EXIT.
028600     EXIT.
028700*
028800*    ENSURE THE RUN LEDGER EXISTS BEFORE THE RUN STARTS - AN
028900*    "I-O" OPEN ON A FILE THAT HAS NEVER BEEN WRITTEN FAILS WITH
029000*    STATUS 35, SO CREATE AN EMPTY ONE AND RE-OPEN.
029100 AA070-OPEN-LEDGER.
029200     OPEN     I-O  RUN-LEDGER.
029300     IF       WS-LEDGER-STATUS  =  "35"
029400              OPEN  OUTPUT  RUN-LEDGER
029500              CLOSE RUN-LEDGER
029600              OPEN  I-O     RUN-LEDGER.
029700 AA070-EXIT.
029800     EXIT.
029900*
030000 AA095-CLOSE-LEDGER.
030100     CLOSE    RUN-LEDGER.
030200 AA095-EXIT.
030300     EXIT.
030400*
030500*    BUILD THE LIST OF BUSINESS DATES TO PROCESS - LIVE MODE IS
030600*    ONE ENTRY, "live"; DAILY MODE IS EITHER THE ONE DATE GIVEN OR
030700*    THE INCLUSIVE RANGE FROM STARTDATE TO ENDDATE (R12).
030800 AA010-BUILD-DATE-LIST.
030900     MOVE     ZERO  TO  WS-DATE-COUNT.
031000     IF       BF-RUN-MODE (1:4)  =  "live"
031100              ADD   1  TO  WS-DATE-COUNT
031200              MOVE  "live"  TO  WS-DATE-ENTRY (WS-DATE-COUNT)
031300              GO TO  AA010-EXIT.
031400     IF       BF-RUN-DATE  NOT =  SPACES
031500              ADD   1  TO  WS-DATE-COUNT
031600              MOVE  BF-RUN-DATE  TO  WS-DATE-ENTRY (WS-DATE-COUNT)
031700              GO TO  AA010-EXIT.
031800     PERFORM  AA011-BUILD-RANGE  THRU  AA011-EXIT.
031900 AA010-EXIT.
032000     EXIT.
032100*
032200 AA011-BUILD-RANGE.
032300     MOVE     "N"  TO  WS-RANGE-DONE-SWITCH.
032400     MOVE     BF-RUN-STARTDATE  TO  WS-CURRENT-DATE.
032500     PERFORM  AA012-ADD-NEXT-DATE  THRU  AA012-EXIT
032600              UNTIL    WS-RANGE-DONE
032700              OR       WS-DATE-COUNT  >=  400.
032800 AA011-EXIT.
032900     EXIT.
033000*
033100 AA012-ADD-NEXT-DATE.
033200     ADD      1  TO  WS-DATE-COUNT.
033300     MOVE     WS-CURRENT-DATE  TO  WS-DATE-ENTRY (WS-DATE-COUNT).
033400     IF       WS-CURRENT-DATE  =  BF-RUN-ENDDATE
033500              MOVE  "Y"  TO  WS-RANGE-DONE-SWITCH
033600              GO TO  AA012-EXIT.
033700     MOVE     WS-CURRENT-DATE  TO  BF-CD-DATE-TEXT.
033800     SET      BF-CD-FN-NEXT-DAY  TO  TRUE.
033900     CALL     "BF2060"  USING  BF-CALLING-DATA.
034000     MOVE     BF-CD-DATE-TEXT  TO  WS-CURRENT-DATE.
034100 AA012-EXIT.
034200     EXIT.
034300*
034400 AA030-PROCESS-ALL-DATES.
034500     PERFORM  AB000-PROCESS-ONE-DATE  THRU  AB000-EXIT
034600              VARYING  WS-DATE-IX  FROM  1  BY  1
034700              UNTIL    WS-DATE-IX  >  WS-DATE-COUNT.
034800 AA030-EXIT.
034900     EXIT.
035000*
035100*    ONE DATE, START TO FINISH - CLEAN, BUILD POINTS, WRITE, LOG
035200*    (R13) - A FAILED STEP SKIPS THE REST OF THE FLOW FOR THIS
035300*    DATE ONLY, THE LOOP IN AA030 STILL MOVES ON TO THE NEXT ONE.
035400 AB000-PROCESS-ONE-DATE.
035500     MOVE     WS-DATE-ENTRY (WS-DATE-IX)  TO  BF-CD-DATE-RUN.
035600     IF       BF-RUN-MODE (1:4)  =  "live"
035700              MOVE  "live "  TO  BF-CD-MODE
035800     ELSE
035900              MOVE  "daily"  TO  BF-CD-MODE.
036000     MOVE     BF-RUN-RANGE-PARAM   TO  BF-CD-RANGE-PARAM.
036100     MOVE     BF-RUN-STRICT-FLAG   TO  BF-CD-STRICT-FLAG.
036200     MOVE     ZERO   TO  BF-CD-NUM-RECORDS  BF-CD-NUM-POINTS.
036300     MOVE     1      TO  BF-CD-SUCCESS-FLAG.
036400*
036500     PERFORM  AB025-BUILD-TODAY-STAMP  THRU  AB025-EXIT.
036600     PERFORM  AB010-BUILD-FILE-NAMES   THRU  AB010-EXIT.
036700     PERFORM  AB020-BUILD-LOG-NAME     THRU  AB020-EXIT.
036800     PERFORM  AA051-SHOULD-WRITE-CHECK THRU  AA051-EXIT.
036900*
037000     CALL     "BF2010"  USING  BF-CALLING-DATA.
037100*
037200     IF       BF-CD-SUCCESS-FLAG  =  1
037300     AND      WS-SHOULD-WRITE
037400              CALL  "BF2020"  USING  BF-CALLING-DATA
037500                                     BF-GROUP-DEFS
037600                                     BF-MAP-TABLE
037700                                     BF-POINTS-TABLE.
037800*
037900     IF       BF-CD-SUCCESS-FLAG  =  1
038000     AND      WS-SHOULD-WRITE
038100              CALL  "BF2030"  USING  BF-CALLING-DATA
038200                                     BF-GROUP-DEFS
038300                                     BF-MAP-TABLE
038400                                     BF-POINTS-TABLE.
038500*
038600     PERFORM  AC000-UPDATE-SUMMARY  THRU  AC000-EXIT.
038700     PERFORM  AA080-RECORD-RUN      THRU  AA080-EXIT.
038800 AB000-EXIT.
038900     EXIT.
039000*
039100*    check_existing_data (DATE UTILITIES) - THE SOURCE STUB ALWAYS
039200*    REPORTS "NOT PRESENT", SO WRITE PROCEEDS WHETHER OVERRIDE IS
039300*    ON OR OFF - NO SHOULD-WRITE RULES HAVE BEEN AGREED AT THIS
039400*    SITE YET.
039500 AA051-SHOULD-WRITE-CHECK.
039600     MOVE     "N"  TO  WS-DATA-EXISTS-SWITCH.
039700     IF       BF-RUN-OVERRIDE-FLAG  =  "Y"
039800              MOVE  "Y"  TO  WS-SHOULD-WRITE-SWITCH
039900     ELSE
040000              MOVE  "Y"  TO  WS-SHOULD-WRITE-SWITCH.
040100 AA051-EXIT.
040200     EXIT.
040300*
040400*    TODAY'S CALENDAR DATE/CLOCK AND THE STAND-IN PROCESS
040500*    IDENTIFIER - THIS SITE'S COMPILER HAS NO OS-PID ACCEPT, SO
040600*    THE CLOCK READING WITH THE HUNDREDTHS DROPPED SERVES INSTEAD.
040700 AB025-BUILD-TODAY-STAMP.
040800     ACCEPT   WS-SYS-DATE  FROM  DATE.
040900     ACCEPT   WS-SYS-TIME-8  FROM  TIME.
041000     STRING   "20"  DELIMITED BY SIZE
041100              WS-SD-YY  DELIMITED BY SIZE
041200              INTO WS-YEAR4.
041300     MOVE     SPACES  TO  WS-TODAY-DATE.
041400     STRING   WS-SD-MM  DELIMITED BY SIZE
041500              "-"       DELIMITED BY SIZE
041600              WS-SD-DD  DELIMITED BY SIZE
041700              "-"       DELIMITED BY SIZE
041800              WS-YEAR4  DELIMITED BY SIZE
041900              INTO WS-TODAY-DATE.
042000     MOVE     SPACES  TO  WS-TODAY-TIME-HYPHEN.
042100     STRING   WS-PT-HH  DELIMITED BY SIZE
042200              "-"       DELIMITED BY SIZE
042300              WS-PT-MM  DELIMITED BY SIZE
042400              "-"       DELIMITED BY SIZE
042500              WS-PT-SS  DELIMITED BY SIZE
042600              INTO WS-TODAY-TIME-HYPHEN.
042700     MOVE     SPACES  TO  WS-TODAY-TIME-COLON.
042800     STRING   WS-PT-HH  DELIMITED BY SIZE
042900              ":"       DELIMITED BY SIZE
043000              WS-PT-MM  DELIMITED BY SIZE
043100              ":"       DELIMITED BY SIZE
043200              WS-PT-SS  DELIMITED BY SIZE
043300              INTO WS-TODAY-TIME-COLON.
043400     DIVIDE   WS-SYS-TIME-8  BY  10  GIVING  BF-CD-PROCESS-ID.
043500     MOVE     BF-CD-PROCESS-ID  TO  WS-PID-DISPLAY.
043600 AB025-EXIT.
043700     EXIT.
043800*
043900*    IN-PATH IS THE PER-DATE RAW TELEMETRY DUMP THE SOURCE SYSTEM
044000*    NORMALLY FETCHES BY HTTP - HERE A SEQUENTIAL FILE IN ITS
044100*    PLACE (ACQUISITION ITSELF IS OUT OF SCOPE). WORK-PATH IS A
044200*    SINGLE SCRATCH FILE, OVERWRITTEN FOR EACH DATE IN TURN.
044300 AB010-BUILD-FILE-NAMES.
044400     MOVE     "BF2WORK.DAT"  TO  BF-CD-WORK-PATH.
044500     MOVE     SPACES  TO  BF-CD-IN-PATH.
044600     STRING   "RAW_"          DELIMITED BY SIZE
044700              BF-CD-DATE-RUN  DELIMITED BY SPACE
044800              ".DAT"          DELIMITED BY SIZE
044900              INTO BF-CD-IN-PATH.
045000 AB010-EXIT.
045100     EXIT.
045200*
045300*    LOG-FILE NAMING (DATE UTILITIES) - LIVE MODE CARRIES TODAY'S
045400*    DATE AND TIME, DAILY MODE CARRIES THE BUSINESS DATE AND THE
045500*    RANGE PARAMETER USED FOR ACQUISITION.
045600 AB020-BUILD-LOG-NAME.
045700     IF       BF-CD-MODE (1:4)  =  "live"
045800              PERFORM  AB021-BUILD-LIVE-LOG-NAME  THRU  AB021-EXIT
045900     ELSE
046000              PERFORM  AB022-BUILD-DAILY-LOG-NAME  THRU  AB022-EXIT.
046100 AB020-EXIT.
046200     EXIT.
046300*
046400 AB021-BUILD-LIVE-LOG-NAME.
046500     MOVE     SPACES  TO  BF-CD-LOG-PATH.
046600     STRING   "live_"              DELIMITED BY SIZE
046700              WS-TODAY-DATE        DELIMITED BY SIZE
046800              "_"                  DELIMITED BY SIZE
046900              WS-TODAY-TIME-HYPHEN DELIMITED BY SIZE
047000              "_"                  DELIMITED BY SIZE
047100              WS-PID-DISPLAY       DELIMITED BY SIZE
047200              ".log"               DELIMITED BY SIZE
047300              INTO BF-CD-LOG-PATH.
047400 AB021-EXIT.
047500     EXIT.
047600*
047700 AB022-BUILD-DAILY-LOG-NAME.
047800     MOVE     SPACES  TO  BF-CD-LOG-PATH.
047900     STRING   "daily_"           DELIMITED BY SIZE
048000              BF-CD-DATE-RUN     DELIMITED BY SPACE
048100              "_"                DELIMITED BY SIZE
048200              BF-CD-RANGE-PARAM  DELIMITED BY SPACE
048300              "_"                DELIMITED BY SIZE
048400              WS-PID-DISPLAY     DELIMITED BY SIZE
048500              ".log"             DELIMITED BY SIZE
048600              INTO BF-CD-LOG-PATH.
048700 AB022-EXIT.
048800     EXIT.
048900*
049000*    ROLL ONE DATE'S RESULT INTO THE CONTROL-TOTAL FIGURES AND
049100*    THE END-OF-RUN LISTING TABLE (R14).
049200 AC000-UPDATE-SUMMARY.
049300     MOVE     WS-DATE-ENTRY (WS-DATE-IX)  TO  WS-SUM-DATE (WS-DATE-IX).
049400     MOVE     BF-CD-NUM-RECORDS  TO  WS-SUM-RECORDS (WS-DATE-IX).
049500     MOVE     BF-CD-NUM-POINTS   TO  WS-SUM-POINTS  (WS-DATE-IX).
049600     IF       BF-CD-SUCCESS-FLAG  =  1
049700              MOVE  "OK  "  TO  WS-SUM-STATUS (WS-DATE-IX)
049800              ADD   1       TO  WS-DATES-OK
049900     ELSE
050000              MOVE  "FAIL"  TO  WS-SUM-STATUS (WS-DATE-IX)
050100              ADD   1       TO  WS-DATES-FAILED.
050200     ADD      BF-CD-NUM-RECORDS  TO  WS-TOTAL-RECORDS.
050300     ADD      BF-CD-NUM-POINTS   TO  WS-TOTAL-POINTS.
050400 AC000-EXIT.
050500     EXIT.
050600*
050700*    UPSERT THIS DATE'S RUN INTO THE LEDGER, KEYED ON
050800*    DATE-RUN/RANGE-PARAM/MODE (R10) - A "NOT INVALID KEY" READ
050900*    REFRESHES THE WHOLE RECORD FROM DISK, SO THE KEY FIELDS ARE
051000*    RE-SET BEFORE THE MUTABLE FIELDS ARE FILLED IN AGAIN.
051100 AA080-RECORD-RUN.
051200     MOVE     BF-CD-DATE-RUN     TO  LDG-DATE-RUN.
051300     MOVE     BF-CD-RANGE-PARAM  TO  LDG-RANGE-PARAM.
051400     MOVE     BF-CD-MODE         TO  LDG-MODE.
051500     READ     RUN-LEDGER
051600              INVALID KEY
051700                   MOVE  "N"  TO  WS-LDG-FOUND-SWITCH
051800              NOT INVALID KEY
051900                   MOVE  "Y"  TO  WS-LDG-FOUND-SWITCH.
052000*
052100     MOVE     BF-CD-DATE-RUN     TO  LDG-DATE-RUN.
052200     MOVE     BF-CD-RANGE-PARAM  TO  LDG-RANGE-PARAM.
052300     MOVE     BF-CD-MODE         TO  LDG-MODE.
052400     MOVE     SPACES  TO  LDG-RUN-TIME.
052500     STRING   WS-TODAY-DATE        DELIMITED BY SIZE
052600              " "                  DELIMITED BY SIZE
052700              WS-TODAY-TIME-COLON  DELIMITED BY SIZE
052800              INTO LDG-RUN-TIME.
052900     PERFORM  AA082-BUILD-PARAMETERS  THRU  AA082-EXIT.
053000     MOVE     BF-CD-PROCESS-ID   TO  LDG-PROCESS-ID.
053100     MOVE     BF-CD-SUCCESS-FLAG TO  LDG-SUCCESS-FLAG.
053200     MOVE     BF-CD-NUM-RECORDS  TO  LDG-NUM-RECORDS.
053300     MOVE     BF-CD-LOG-PATH     TO  LDG-LOG-PATH.
053400     MOVE     BF-CD-POINTS-PATH  TO  LDG-POINTS-FILE-PATH.
053500*
053600     IF       WS-LDG-FOUND
053700              REWRITE  BF-LEDGER-RECORD
053800     ELSE
053900              WRITE    BF-LEDGER-RECORD.
054000 AA080-EXIT.
054100     EXIT.
054200*
054300 AA082-BUILD-PARAMETERS.
054400     MOVE     SPACES  TO  LDG-PARAMETERS.
054500     MOVE     1       TO  WS-PARM-LEN.
054600     STRING   "MODE="            DELIMITED BY SIZE
054700              BF-CD-MODE         DELIMITED BY SPACE
054800              " DATE="           DELIMITED BY SIZE
054900              BF-CD-DATE-RUN     DELIMITED BY SPACE
055000              " RANGE="          DELIMITED BY SIZE
055100              BF-CD-RANGE-PARAM  DELIMITED BY SPACE
055200              " STRICT="         DELIMITED BY SIZE
055300              BF-CD-STRICT-FLAG  DELIMITED BY SIZE
055400              INTO LDG-PARAMETERS
055500              WITH POINTER WS-PARM-LEN.
055600 AA082-EXIT.
055700     EXIT.
055800*
055900*    END-OF-RUN CONTROL-TOTAL LISTING - DATE/RECORDS/POINT-LINES/
056000*    STATUS PER DATE, THEN A TOTALS LINE (R14).
056100 AA090-PRINT-SUMMARY.
056200     OPEN     OUTPUT  BFLIST.
056300     MOVE     WS-REPORT-HEADER  TO  BFLIST-RECORD.
056400     WRITE    BFLIST-RECORD.
056500     PERFORM  AA091-PRINT-ONE-DATE  THRU  AA091-EXIT
056600              VARYING  WS-DATE-IX  FROM  1  BY  1
056700              UNTIL    WS-DATE-IX  >  WS-DATE-COUNT.
056800     PERFORM  AA092-PRINT-TOTALS  THRU  AA092-EXIT.
056900     CLOSE    BFLIST.
057000 AA090-EXIT.
057100     EXIT.
057200*
057300 AA091-PRINT-ONE-DATE.
057400     MOVE     SPACES              TO  WS-REPORT-LINE.
057500     MOVE     WS-SUM-DATE    (WS-DATE-IX)  TO  WS-RL-DATE.
057600     MOVE     WS-SUM-RECORDS (WS-DATE-IX)  TO  WS-RL-RECORDS.
057700     MOVE     WS-SUM-POINTS  (WS-DATE-IX)  TO  WS-RL-POINTS.
057800     MOVE     WS-SUM-STATUS  (WS-DATE-IX)  TO  WS-RL-STATUS.
057900     MOVE     WS-REPORT-LINE      TO  BFLIST-RECORD.
058000     WRITE    BFLIST-RECORD.
058100 AA091-EXIT.
058200     EXIT.
058300*
058400 AA092-PRINT-TOTALS.
058500     MOVE     SPACES  TO  WS-TOTALS-LINE.
058600     MOVE     "TOTALS"  TO  WS-TL-LABEL.
058700     MOVE     WS-TOTAL-RECORDS  TO  WS-TL-RECORDS.
058800     MOVE     WS-TOTAL-POINTS   TO  WS-TL-POINTS.
058900     MOVE     WS-DATE-COUNT     TO  WS-ED-DATE-COUNT.
059000     MOVE     WS-DATES-FAILED   TO  WS-ED-FAILED.
059100     MOVE     SPACES  TO  WS-TL-DETAIL.
059200     MOVE     1       TO  WS-PARM-LEN.
059300     STRING   WS-ED-DATE-COUNT  DELIMITED BY SIZE
059400              " dates, "        DELIMITED BY SIZE
059500              WS-ED-FAILED      DELIMITED BY SIZE
059600              " failed"         DELIMITED BY SIZE
059700              INTO WS-TL-DETAIL
059800              WITH POINTER WS-PARM-LEN.
059900     MOVE     WS-TOTALS-LINE  TO  BFLIST-RECORD.
060000     WRITE    BFLIST-RECORD.
060100 AA092-EXIT.
060200     EXIT.
060300*
060400 MAIN-EXIT.
060500     STOP     RUN.
060600*
