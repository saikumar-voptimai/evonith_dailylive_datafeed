000100 IDENTIFICATION          DIVISION.
000200*>===============================
000300*
000400******************************************************
000500*                                                    *
000600*        RAW-FEED DATA CLEANER                       *
000700*        (BLAST FURNACE NO. 2 - BF2 FEED)             *
000800*                                                    *
000900******************************************************
001000*
001100 PROGRAM-ID.          BF2010.
001200 AUTHOR.              V B COEN.
001300 INSTALLATION.        APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.        14/05/84.
001500 DATE-COMPILED.
001600 SECURITY.            COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
001700*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                     LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.         READS THE RAW-INBOUND TELEMETRY DUMP FOR
002100*                     ONE DATE (OR ONE LIVE POLL) AND WRITES A
002200*                     CLEANED WORK FILE OF KEY/VALUE PAIRS -
002300*                     ONE PAIR TO A LINE - FOR BF2020 TO BUILD
002400*                     POINTS FROM.
002500*
002600*                     STRIPS ANY <SCRIPT> ... </SCRIPT> SPAN
002700*                     THAT THE SOURCE SYSTEM HAS EMBEDDED IN THE
002800*                     DUMP, EVEN WHERE THE SPAN RUNS ACROSS
002900*                     SEVERAL LINES (R1), TRIMS LEADING BLANKS
003000*                     FROM WHAT IS LEFT (R2), AND PARSES EACH
003100*                     REMAINING LINE INTO TIMELOGGED, RAW-KEY
003200*                     AND RAW-VALUE.
003300*
003400*                     A LINE THAT WILL NOT PARSE FAILS THE WHOLE
003500*                     CLEAN STEP FOR THE DATE (R3) - STRICT MODE
003600*                     STOPS THE SCAN THERE, TOLERANT MODE (SEE
003700*                     BF-CD-STRICT-FLAG IN THE CALLING LINKAGE)
003750*                     DROPS THE LINE AND SCANS ON, BUT STILL
003760*                     REPORTS BF-CD-NUM-RECORDS AS ZERO.
003800*
003900*    CALLED BY.       BF2000.
004000*    CALLED MODULES.  NONE.
004100*
004200*    FILES USED.      RAW-INBOUND (IN), WK-RAW-FEED (OUT).
004300*
004400* CHANGES:
004410* 14/05/84 VBC - 1.00 FIRST CUT OF THE GENERAL PURPOSE TEXT SCRUB
004411*                     UTILITY - STRIPS COMMENT/MARKUP SPANS OUT OF
004412*                     IMPORTED TEXT BEFORE IT IS READ ELSEWHERE.
004415* 02/09/87 MJB - 1.01 LEADING BLANK TRIM ADDED AFTER THE STRIP
004416*                     PASS - IMPORTED FILES WERE ARRIVING WITH
004417*                     RAGGED INDENTATION.
004420* 19/01/93 VBC - 1.02 STRICT/TOLERANT SWITCH ADDED - SOME FEEDS
004421*                     ABORT ON THE FIRST BAD LINE, OTHERS NEED
004422*                     WHAT CAN BE SALVAGED.
004425* 26/11/98 VBC - 1.03 CENTURY WINDOW CHECK ADDED AHEAD OF THE
004426*                     MILLENNIUM - DATE-STAMPED INPUT LINES
004427*                     RE-TESTED ACROSS 1999/2000.
004430* 15/02/99 TWD - 1.04 Y2K SIGN-OFF - RE-RAN THE FULL REGRESSION
004431*                     PACK AGAINST FOUR DIGIT YEAR TEST DATA.
004435* 07/06/09 VBC - 2.00 MIGRATED ONTO OPEN COBOL V3.00.00 ALONGSIDE
004436*                     THE REST OF THE SUITE.
004440* 21/03/14 VBC - 2.01 FIELD COUNTS NOW TAKEN WITH TALLYING RATHER
004441*                     THAN A HAND ROLLED COUNTER LOOP.
004445* 12/09/19 VBC - 2.02 ADOPTED THE INSPECT/STRING IDIOM USED
004446*                     ACROSS THE NEWER UTILITIES, REPLACING THE
004447*                     OLD PERFORM VARYING CHARACTER SCAN.
004450* 30/11/25 VBC - 3.00 LAST OUTING AS THE GENERAL TEXT SCRUB
004451*                     UTILITY BEFORE THE BLAST FURNACE FEED WORK
004452*                     BELOW.
004500* 07/01/26 VBC - 1.00 RETASKED AS THE BF2 FEED DATA CLEANER,
004600*                     TAKING THE READ/TRANSFORM/WRITE-WITH-COUNTERS
004700*                     SHAPE FROM BUILD-CBASIC'S INCLUDE-FILE
004800*                     EXPANDER.
004900* 09/01/26 VBC - 1.01 REMOVED THE UNSTRING/TRIM/CONCATENATE
005000*                     INTRINSIC FUNCTIONS THAT BUILD-CBASIC
005100*                     USED - NOT LICENSED FOR THIS SITE'S
005200*                     COMPILER - REPLACED WITH INSPECT/STRING.
005300* 13/01/26 VBC - 1.02 TOLERANT MODE NOW COUNTS DROPPED LINES
005400*                     SEPARATELY SO THE END OF RUN SUMMARY
005500*                     SHOWS THEM.
005510* 20/01/26 VBC - 1.03 R3 - A LINE THAT WILL NOT PARSE NOW FAILS
005520*                     THE WHOLE CLEAN STEP FOR THE DATE EVEN IN
005530*                     TOLERANT MODE - THE SCAN STILL RUNS TO
005540*                     COMPLETION SO THE DROPPED-LINE COUNT IS
005550*                     COMPLETE, BUT BF-CD-NUM-RECORDS COMES BACK
005560*                     ZERO RATHER THAN THE PARTIAL GOOD-LINE
005570*                     COUNT. WAS WRONGLY REPORTING A PARTIAL
005580*                     SUCCESS BACK TO BF2000.
005600*
005700*************************************************************************
005800*
005900* COPYRIGHT NOTICE.
006000* ****************
006100*
006200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006400* AND LATER. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
006500* VERSION 3 AND LATER. SEE THE FILE COPYING FOR DETAILS.
006600*
006700*************************************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*>===============================
007100*
007200 CONFIGURATION           SECTION.
007300 SPECIAL-NAMES.
007400     C01                 IS TOP-OF-FORM.
007500 INPUT-OUTPUT            SECTION.
007600 FILE-CONTROL.
007700     SELECT   RAW-INBOUND ASSIGN     WS-IN-NAME
007800                          ORGANIZATION LINE SEQUENTIAL
007900                          STATUS      WS-IN-STATUS.
008000     SELECT   WK-RAW-FEED ASSIGN     WS-WORK-NAME
008100                          ORGANIZATION LINE SEQUENTIAL
008200                          STATUS      WS-WORK-STATUS.
008300*
008400 DATA                    DIVISION.
008500*>===============================
008600*
008700 FILE SECTION.
008800*
008900 FD  RAW-INBOUND.
009000 01  RAW-INBOUND-RECORD  PIC X(200).
009100*
009200 FD  WK-RAW-FEED.
009300 COPY "WSBFRAW.COB".
009400*
009500 WORKING-STORAGE SECTION.
009600*>-----------------------
009700*
009800 77  Prog-Name           PIC X(15)      VALUE "BF2010 (1.03)".
009900 77  WS-LINE-LEN         PIC S9(5)      COMP  VALUE 200.
010000 77  WS-POS-START        PIC S9(5)      COMP.
010100 77  WS-POS-END          PIC S9(5)      COMP.
010200 77  WS-FIELD-COUNT      PIC S9(5)      COMP.
010300 77  WS-RECS-IN          PIC 9(07)      COMP  VALUE ZERO.
010400 77  WS-RECS-OUT         PIC 9(07)      COMP  VALUE ZERO.
010500 77  WS-RECS-DROPPED     PIC 9(07)      COMP  VALUE ZERO.
010600*
010700 01  WS-DATA.
010800     03  WS-IN-NAME      PIC X(60).
010900     03  WS-WORK-NAME    PIC X(60).
011000     03  WS-IN-STATUS    PIC XX         VALUE ZERO.
011100     03  WS-WORK-STATUS  PIC XX         VALUE ZERO.
011200     03  WS-IN-SCRIPT-SWITCH PIC X      VALUE "N".
011300         88  WS-IN-SCRIPT             VALUE "Y".
011400         88  WS-NOT-IN-SCRIPT         VALUE "N".
011410     03  WS-PARSE-FAILED-SWITCH PIC X  VALUE "N".
011420         88  WS-PARSE-FAILED         VALUE "Y".
011500     03  FILLER          PIC X(09).
011550*    DEBUG BYTE VIEW OF THE WORK-AREA - USED WHEN THE SITE
011560*    REPORTS THE WRONG IN/WORK FILE PICKED UP FOR A DATE.
011570 01  WS-DATA-DEBUG REDEFINES WS-DATA PIC X(135).
011600*
011700 01  WS-STRINGS          VALUE SPACES.
011800     03  WS-CLEAN-LINE   PIC X(200).
011900     03  WS-BEFORE-PART  PIC X(200).
012000     03  WS-REMAINDER    PIC X(200).
012100*
012200*    ALTERNATE VIEW OF THE CLEANED LINE, USED ONLY WHEN
012300*    TRACING A PARSE FAILURE REPORTED BY THE SITE.
012400 01  WS-CLEAN-LINE-DUMP REDEFINES WS-STRINGS.
012500     03  WS-CLD-FIRST-40 PIC X(40).
012600     03  FILLER          PIC X(560).
012700*
012800*    PARSED PIECES OF ONE KEY/VALUE LINE, LAID OUT LIKE THE
012900*    OUTPUT RECORD SO A SIMPLE MOVE CAN FOLLOW.
013000 01  WS-PARSED-LINE.
013100     03  WS-P-TIMELOGGED PIC X(22).
013200     03  WS-P-RAWKEY     PIC X(40).
013300     03  WS-P-RAWVALUE   PIC X(16).
013400 01  WS-PARSED-AS-ONE REDEFINES WS-PARSED-LINE PIC X(78).
013500*
013600 LINKAGE                 SECTION.
013700*>-----------------------------
013800*
013900 COPY "WSBFCALL.COB".
014000*
014100 PROCEDURE DIVISION      USING  BF-CALLING-DATA.
014200*>===========================================
014300*
014400 AA000-MAIN              SECTION.
014500*>***********************************
014600 AA000-MAIN-PARA.
014700     MOVE     BF-CD-IN-PATH    TO  WS-IN-NAME.
014800     MOVE     BF-CD-WORK-PATH  TO  WS-WORK-NAME.
014900     MOVE     ZERO   TO  WS-RECS-IN  WS-RECS-OUT  WS-RECS-DROPPED.
014950     MOVE     "N"    TO  WS-PARSE-FAILED-SWITCH.
015000     MOVE     "N"    TO  WS-IN-SCRIPT-SWITCH.
015100     MOVE     1      TO  BF-CD-SUCCESS-FLAG.
015200*
015300     OPEN     INPUT  RAW-INBOUND.
015400     IF       WS-IN-STATUS  NOT =  "00"
015500              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG
015600              GO TO  MAIN-EXIT.
015700*
015800     OPEN     OUTPUT WK-RAW-FEED.
015900     IF       WS-WORK-STATUS  NOT =  "00"
016000              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG
016100              CLOSE RAW-INBOUND
016200              GO TO  MAIN-EXIT.
016300*
016400     PERFORM  AB000-READ-ONE-LINE  THRU  AB000-EXIT
016500              UNTIL    WS-IN-STATUS  =  "10"
016600              OR       BF-CD-SUCCESS-FLAG  =  ZERO.
016700*
016800     CLOSE    RAW-INBOUND  WK-RAW-FEED.
016820*    ANY LINE THAT FAILED TO PARSE FAILS THE WHOLE CLEAN STEP
016840*    FOR THIS DATE (R3) - EVEN IN TOLERANT MODE, WHERE THE SCAN
016860*    RUNS TO COMPLETION, THE RECORD COUNT REPORTED BACK IS ZERO
016880*    RATHER THAN THE PARTIAL COUNT OF LINES THAT DID PARSE.
016900     IF       WS-PARSE-FAILED
016920              MOVE  ZERO  TO  BF-CD-NUM-RECORDS
016940     ELSE
016960              MOVE  WS-RECS-OUT  TO  BF-CD-NUM-RECORDS.
017000     GO       TO  MAIN-EXIT.
017100*
017200 AB000-READ-ONE-LINE.
017300     READ     RAW-INBOUND
017400              AT END
017500                   MOVE  "10"  TO  WS-IN-STATUS
017600                   GO TO  AB000-EXIT.
017700     ADD      1  TO  WS-RECS-IN.
017800     MOVE     RAW-INBOUND-RECORD  TO  WS-CLEAN-LINE.
017900     PERFORM  BC000-STRIP-SCRIPT  THRU  BC000-EXIT.
018000     PERFORM  BD000-TRIM-LEADING  THRU  BD000-EXIT.
018100     IF       WS-CLEAN-LINE  =  SPACES
018200              GO TO  AB000-EXIT.
018300*
018400     MOVE     ZERO  TO  WS-FIELD-COUNT.
018500     MOVE     SPACES  TO  WS-PARSED-LINE.
018600     UNSTRING WS-CLEAN-LINE  DELIMITED BY  ","
018700              INTO     WS-P-TIMELOGGED
018800                       WS-P-RAWKEY
018900                       WS-P-RAWVALUE
019000              TALLYING IN  WS-FIELD-COUNT.
019100*
019200     IF       WS-FIELD-COUNT  NOT =  3
019300              PERFORM  BE000-PARSE-FAILURE  THRU  BE000-EXIT
019400              GO TO  AB000-EXIT.
019500*
019600     MOVE     WS-P-TIMELOGGED  TO  BF-TIMELOGGED.
019700     MOVE     WS-P-RAWKEY      TO  BF-RAW-KEY.
019800     MOVE     WS-P-RAWVALUE    TO  BF-RAW-VALUE.
019900     WRITE    WK-RAW-FEED-RECORD.
020000     IF       WS-WORK-STATUS  NOT =  "00"
020100              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG
020200              GO TO  AB000-EXIT.
020300     ADD      1  TO  WS-RECS-OUT.
020400 AB000-EXIT.
020500     EXIT.
020600*
020700*    A LINE THAT DID NOT SPLIT INTO EXACTLY THREE FIELDS FAILS
020800*    THE CLEAN STEP FOR THE WHOLE DATE (R3). STRICT MODE STOPS
020900*    THE SCAN THERE AND THEN; TOLERANT MODE DROPS THE LINE AND
020920*    LETS THE SCAN RUN TO COMPLETION SO THE DROPPED-LINE COUNT
020940*    IS COMPLETE, BUT THE RUN IS STILL MARKED AS HAVING HAD A
020960*    PARSE FAILURE SO AA000-MAIN-PARA ZEROES THE RECORD COUNT.
021000 BE000-PARSE-FAILURE.
021100     ADD      1  TO  WS-RECS-DROPPED.
021150     MOVE     "Y"  TO  WS-PARSE-FAILED-SWITCH.
021200     IF       BF-CD-STRICT-FLAG  =  "Y"
021300              MOVE  ZERO  TO  BF-CD-SUCCESS-FLAG.
021400 BE000-EXIT.
021500     EXIT.
021600*
021700*    STRIP ONE <SCRIPT> ... </SCRIPT> SPAN OUT OF WS-CLEAN-LINE
021800*    (R1). A SPAN NOT CLOSED ON THIS LINE CARRIES THE SWITCH
021900*    FORWARD TO THE NEXT LINE READ.
022000 BC000-STRIP-SCRIPT.
022100     IF       WS-IN-SCRIPT
022200              GO TO  BC030-CONTINUE-SPAN.
022300     MOVE     ZERO  TO  WS-POS-START.
022400     INSPECT  WS-CLEAN-LINE  TALLYING  WS-POS-START
022500              FOR CHARACTERS BEFORE INITIAL "<SCRIPT>".
022600     IF       WS-POS-START  >=  WS-LINE-LEN
022700              GO TO  BC000-EXIT.
022800     MOVE     SPACES  TO  WS-BEFORE-PART.
022900     IF       WS-POS-START  >  ZERO
023000              MOVE  WS-CLEAN-LINE (1:WS-POS-START)  TO  WS-BEFORE-PART.
023100     MOVE     ZERO  TO  WS-POS-END.
023200     INSPECT  WS-CLEAN-LINE  TALLYING  WS-POS-END
023300              FOR CHARACTERS BEFORE INITIAL "</SCRIPT>".
023400     IF       WS-POS-END  >=  WS-LINE-LEN
023500              MOVE  WS-BEFORE-PART  TO  WS-CLEAN-LINE
023600              MOVE  "Y"             TO  WS-IN-SCRIPT-SWITCH
023700              GO TO  BC000-EXIT.
023800     COMPUTE  WS-POS-END  =  WS-POS-END  +  9.
023900     MOVE     SPACES  TO  WS-REMAINDER.
024000     IF       WS-POS-END  <  WS-LINE-LEN
024100              MOVE  WS-CLEAN-LINE (WS-POS-END + 1:WS-LINE-LEN - WS-POS-END)
024200                    TO  WS-REMAINDER.
024300     STRING   WS-BEFORE-PART  DELIMITED BY  SPACE
024400              " "             DELIMITED BY  SIZE
024500              WS-REMAINDER    DELIMITED BY  SPACE
024600              INTO WS-CLEAN-LINE.
024700     GO       TO  BC000-EXIT.
024800*
024900 BC030-CONTINUE-SPAN.
025000     MOVE     ZERO  TO  WS-POS-END.
025100     INSPECT  WS-CLEAN-LINE  TALLYING  WS-POS-END
025200              FOR CHARACTERS BEFORE INITIAL "</SCRIPT>".
025300     IF       WS-POS-END  >=  WS-LINE-LEN
025400              MOVE  SPACES  TO  WS-CLEAN-LINE
025500              GO TO  BC000-EXIT.
025600     COMPUTE  WS-POS-END  =  WS-POS-END  +  9.
025700     MOVE     SPACES  TO  WS-REMAINDER.
025800     IF       WS-POS-END  <  WS-LINE-LEN
025900              MOVE  WS-CLEAN-LINE (WS-POS-END + 1:WS-LINE-LEN - WS-POS-END)
026000                    TO  WS-REMAINDER.
026100     MOVE     WS-REMAINDER  TO  WS-CLEAN-LINE.
026200     MOVE     "N"           TO  WS-IN-SCRIPT-SWITCH.
026300 BC000-EXIT.
026400     EXIT.
026500*
026600*    TRIM LEADING BLANKS LEFT BY THE STRIP ABOVE (R2). FIXED
026700*    LENGTH FIELDS ARE ALREADY BLANK PADDED ON THE RIGHT SO
026800*    ONLY THE LEADING EDGE NEEDS ATTENTION.
026900 BD000-TRIM-LEADING.
027000     MOVE     ZERO  TO  WS-POS-START.
027100     INSPECT  WS-CLEAN-LINE  TALLYING  WS-POS-START  FOR LEADING SPACE.
027200     IF       WS-POS-START  =  ZERO
027300              GO TO  BD000-EXIT.
027400     IF       WS-POS-START  >=  WS-LINE-LEN
027500              MOVE  SPACES  TO  WS-CLEAN-LINE
027600              GO TO  BD000-EXIT.
027700     MOVE     SPACES  TO  WS-REMAINDER.
027800     MOVE     WS-CLEAN-LINE (WS-POS-START + 1:WS-LINE-LEN - WS-POS-START)
027900              TO  WS-REMAINDER.
028000     MOVE     WS-REMAINDER  TO  WS-CLEAN-LINE.
028100 BD000-EXIT.
028200     EXIT.
028300*
028400 MAIN-EXIT.
028500     EXIT     PROGRAM.
028600*
